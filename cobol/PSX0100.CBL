000100*****************************************************************         
000200* FECHA       : 14/03/1991                                                
000300* PROGRAMADOR : MARTA OVANDO (MOV)                                        
000400* APLICACION  : DIRECTORIO PROFESIONAL DE SALUD                           
000500* PROGRAMA    : PSX0100                                                   
000600* TIPO        : BATCH                                                     
000700* DESCRIPCION : LEE EL EXTRACTO PRE-CARGADO DE PROFESIONALES DE           
000800*             : SALUD (PS), LO EXPLOTA POR PROFESION/SAVOIR-              
000900*             : FAIRE/SITUACION DE EJERCICIO, ARMA UNA LINEA DE           
001000*             : DETALLE POR CADA COMBINACION E IDENTIFICADOR,             
001100*             : LA ESCRIBE AL ARCHIVO DE SALIDA, CALCULA SU               
001200*             : DIGEST, DEPURA CORRIDAS VIEJAS DEL MANIFIESTO Y           
001300*             : ARMA EL MENSAJE DE NOTIFICACION DE LA CORRIDA.            
001400*             : ESTE PROGRAMA NO ENVIA CORREO NI CONSTRUYE ZIP,           
001500*             : SOLO DEJA LOS ARCHIVOS PLANOS Y EL MENSAJE EN             
001600*             : PANTALLA PARA QUE OTRO PROCESO LOS RECOJA.                
001700* ARCHIVOS    : PSEXTIN=C, PSEXTOUT=S, PSEXTDIG=S, PSMANF=A               
001800* ACCION (ES) : E=EXTRAE                                                  
001900* INSTALADO   : 02/05/1991                                                
002000* BPM/RATIONAL: 341205                                                    
002100* NOMBRE      : EXTRACCION NOCTURNA DEL DIRECTORIO PS                     
002200*****************************************************************         
002300* BITACORA DE CAMBIOS                                                     
002400* ---------------------------------------------------------------         
002500* 14/03/1991 MOV  341205 VERSION INICIAL, SOLO CLASIFICA ADELI.           
002600* 02/05/1991 MOV  341205 PUESTO EN PRODUCCION.                            
002700* 11/09/1993 HCL  344410 AGREGA MANIFIESTO DE CORRIDAS (ANTES NO          
002800*                        SE DEPURABAN LOS EXTRACTOS VIEJOS).              
002900* 23/01/1996 HCL  351002 CORRIGE ORDEN DE PRENOMBRES POR CAMPO            
003000*                        ORDEN (VENIA SIN ORDENAR DE ORIGEN).             
003100* 04/11/1998 RDP  361188 REVISION Y2K: FECHAS DE CORRIDA Y DE             
003200*                        NOMBRE DE ARCHIVO A 4 DIGITOS DE ANIO.           
003300* 19/02/1999 RDP  361188 PRUEBAS DE CORTE DE SIGLO CONCLUIDAS.            
003400* 08/06/2001 GSA  370045 AGREGA CLASIFICACION FINESS Y SIRET.             
003500* 30/03/2004 GSA  378820 AGREGA CLASIFICACION SIREN.                      
003600* 17/10/2009 LQX  402915 AGREGA CLASIFICACION RPPS (NUEVO                 
003700*                        IDENTIFICADOR NACIONAL DE SALUD).                
003800* 05/05/2011 LQX  403377 AGREGA EXPLOSION POR SAVOIR-FAIRE Y              
003900*                        SITUACION DE EJERCICIO (CRUCE).                  
004000* 21/08/2014 PEDR 412690 AGREGA BLOQUE DE ESTRUCTURA DE SITIO DE          
004100*                        EJERCICIO EN LA LINEA DE DETALLE.                
004200* 09/02/2018 PEDR 420114 CAMBIA DIGEST DE CRC A SHA-256.                  
004300* 14/06/2020 MOV  431980 CORRIGE REGLA DE VIGENCIA (REACTIVADO            
004400*                        DESPUES DE DESACTIVADO CUENTA COMO               
004500*                        VIGENTE).                                        
004600* 25/11/2022 ERD  341205 RETIRA EL ARCHIVO ZIP DE SALIDA; AHORA           
004700*                        SE DEJAN DOS PLANOS (DETALLE Y DIGEST).          
004800* 30/06/2023 ERD  341205 RETIRA EL ENVIO DE CORREO; EL MENSAJE SE         
004900*                        COMPONE Y SE DEJA EN PANTALLA.                   
005000*****************************************************************         
005100 IDENTIFICATION DIVISION.                                                 
005200 PROGRAM-ID. PSX0100.                                                     
005300 AUTHOR. MARTA OVANDO.                                                    
005400 INSTALLATION. DIRECCION DE SISTEMAS - DIRECTORIO DE SALUD.               
005500 DATE-WRITTEN. 14/03/1991.                                                
005600 DATE-COMPILED.                                                           
005700 SECURITY.  ACCESO RESTRINGIDO A OPERACIONES BATCH NOCTURNAS.             
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000* UPSI-0 ES EL UNICO SWITCH QUE USA ESTE PROGRAMA: SI OPERACIONES         
006100* LO PRENDE AL ARMAR EL JCL DE UNA CORRIDA DE CAPACITACION,               
006200* 6250-AGREGA-MANIFIESTO DEJA LA FILA MARCADA COMO DEMO.                  
006300 SPECIAL-NAMES.                                                           
006400     C01 IS TOP-OF-FORM                                                   
006500     CLASS CLASE-DIGITO  IS "0" THRU "9"                                  
006600     UPSI-0 ON STATUS IS WKS-UPSI-DEMO-ON                                 
006700            OFF STATUS IS WKS-UPSI-DEMO-OFF.                              
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000* PSEXTIN -- EL PLANO DE ENTRADA CON LOS REGISTROS H/P/X/W, UNO           
007100* POR LINEA, TAL COMO LO DEJA LA EXTRACCION DEL DIRECTORIO.               
007200     SELECT PSEXTIN  ASSIGN TO PSEXTIN                                    
007300        ORGANIZATION  IS LINE SEQUENTIAL                                  
007400        FILE STATUS   IS FS-PSEXTIN                                       
007500                         FSE-PSEXTIN.                                     
007600* PSEXTOUT -- EL DETALLE DE SALIDA, UNA FILA DE 51 CAMPOS POR CADA        
007700* COMBINACION IDENTIFICANTE/PROFESION/SAVOIRFAIRE/SITUACION.              
007800     SELECT PSEXTOUT ASSIGN TO PSEXTOUT                                   
007900        ORGANIZATION  IS LINE SEQUENTIAL                                  
008000        FILE STATUS   IS FS-PSEXTOUT                                      
008100                         FSE-PSEXTOUT.                                    
008200* PSEXTDIG -- EL DIGEST SHA-256 DEL ARCHIVO DE DETALLE, EN                
008300* HEXADECIMAL, PARA QUE EL SITIO CONSUMIDOR VERIFIQUE INTEGRIDAD.         
008400     SELECT PSEXTDIG ASSIGN TO PSEXTDIG                                   
008500        ORGANIZATION  IS LINE SEQUENTIAL                                  
008600        FILE STATUS   IS FS-PSEXTDIG                                      
008700                         FSE-PSEXTDIG.                                    
008800* PSMANF -- EL MANIFIESTO DE EXTRACTOS YA GENERADOS, INDEXADO POR         
008900* TIMESTAMP, PARA SABER CUAL ES EL VIGENTE Y PODER DEPURAR VIEJOS.        
009000     SELECT PSMANF   ASSIGN TO PSMANF                                     
009100        ORGANIZATION  IS INDEXED                                          
009200        ACCESS        IS DYNAMIC                                          
009300        RECORD KEY    IS MAN-TIMESTAMP                                    
009400        FILE STATUS   IS FS-PSMANF                                        
009500                         FSE-PSMANF.                                      
009600 DATA DIVISION.                                                           
009700 FILE SECTION.                                                            
009800* REGISTRO DEL PLANO DE ENTRADA; EL LAYOUT DE H/P/X/W VA EN               
009900* CPPSREC, DESARMADO A MANO EN PROCEDURE DIVISION PORQUE CADA TIPO        
010000* DE REGISTRO TRAE SUBCAMPOS DISTINTOS DENTRO DEL MISMO LARGO.            
010100 FD  PSEXTIN                                                              
010200     LABEL RECORD IS STANDARD                                             
010300     RECORDING MODE IS F.                                                 
010400 COPY CPPSREC.                                                            
010500* LINEA DE DETALLE DE SALIDA; EL ANCHO 1400 SOBRA DE SOBRA PARA LO        
010600* 51 CAMPOS VARIABLES MAS LOS 50 "|" SEPARADORES.                         
010700 FD  PSEXTOUT                                                             
010800     LABEL RECORD IS STANDARD                                             
010900     RECORDING MODE IS F.                                                 
011000 01  REG-PSDET-OUT            PIC X(1400).                                
011100* UNA LINEA DE 64 POR CADA BYTE DEL DIGEST, EN SU PAR DE DIGITOS          
011200* HEXADECIMALES (32 BYTES X 2 DIGITOS).                                   
011300 FD  PSEXTDIG                                                             
011400     LABEL RECORD IS STANDARD                                             
011500     RECORDING MODE IS F.                                                 
011600 01  REG-PSHEX-OUT            PIC X(64).                                  
011700* MANIFIESTO DE EXTRACTOS, UN REGISTRO POR CORRIDA; VER CPPSMAN           
011800* PARA EL LAYOUT COMPLETO.                                                
011900 FD  PSMANF                                                               
012000     LABEL RECORD IS STANDARD.                                            
012100 COPY CPPSMAN.                                                            
012200 WORKING-STORAGE SECTION.                                                 
012300*                                                                         
012400* -------  AREA DE TRABAJO PARA LA LINEA DE DETALLE  ------------         
012500 COPY CPPSOUT.                                                            
012600*                                                                         
012700* -------  ESTADO DE ARCHIVO, AL ESTILO DEBD1R00  ---------------         
012800* UN PAR FS/FSE POR ARCHIVO, EN EL MISMO ORDEN QUE SE ABREN.              
012900 01  WKS-FS-STATUS.                                                       
013000     02  FS-PSEXTIN             PIC XX.                                   
013100     02  FS-PSEXTOUT            PIC XX.                                   
013200     02  FS-PSEXTDIG            PIC XX.                                   
013300     02  FS-PSMANF              PIC XX.                                   
013400     02  FILLER                 PIC X(02).                                
013500* EXTENDED FILE STATUS DE CADA ARCHIVO, PARA EL MENSAJE DETALLADO         
013600* QUE ARMA DEBD1R00 CUANDO FS-xxxxxxxx NO VIENE "00".                     
013700 01  WKS-FSE-STATUS.                                                      
013800     02  FSE-PSEXTIN.                                                     
013900        03  FSE-PSEXTIN-RET        PIC S9(4) COMP-5.                      
014000        03  FSE-PSEXTIN-FUN        PIC S9(4) COMP-5.                      
014100        03  FSE-PSEXTIN-FBK        PIC S9(4) COMP-5.                      
014200     02  FSE-PSEXTOUT.                                                    
014300        03  FSE-PSEXTOUT-RET       PIC S9(4) COMP-5.                      
014400        03  FSE-PSEXTOUT-FUN       PIC S9(4) COMP-5.                      
014500        03  FSE-PSEXTOUT-FBK       PIC S9(4) COMP-5.                      
014600     02  FSE-PSEXTDIG.                                                    
014700        03  FSE-PSEXTDIG-RET       PIC S9(4) COMP-5.                      
014800        03  FSE-PSEXTDIG-FUN       PIC S9(4) COMP-5.                      
014900        03  FSE-PSEXTDIG-FBK       PIC S9(4) COMP-5.                      
015000     02  FSE-PSMANF.                                                      
015100        03  FSE-PSMANF-RET         PIC S9(4) COMP-5.                      
015200        03  FSE-PSMANF-FUN         PIC S9(4) COMP-5.                      
015300        03  FSE-PSMANF-FBK         PIC S9(4) COMP-5.                      
015400     02  FILLER                 PIC X(02).                                
015500* PARAMETROS FIJOS DE LA LLAMADA A DEBD1R00 -- EL NOMBRE DE ESTE          
015600* PROGRAMA NO CAMBIA EN TODA LA CORRIDA; ARCHIVO/ACCION/LLAVE SE          
015700* CARGAN DE NUEVO ANTES DE CADA LLAMADA.                                  
015800 01  PROGRAMA                PIC X(08) VALUE "PSX0100".                   
015900 01  ARCHIVO                 PIC X(08).                                   
016000 01  ACCION                  PIC X(06).                                   
016100 01  LLAVE                   PIC X(20).                                   
016200*                                                                         
016300* -------  CONTADORES Y SUBINDICES (TODOS COMP)  ----------------         
016400 01  WKS-VARIABLES-TRABAJO.                                               
016500* PS LEIDAS DEL PLANO DE ENTRADA, SIN IMPORTAR SI QUEDARON VIGENTE        
016600     02  WKS-CONTADOR-PS         PIC 9(07) COMP.                          
016700* FILAS DE DETALLE ESCRITAS EN EL PLANO DE SALIDA.                        
016800     02  WKS-CONTADOR-FILAS      PIC 9(09) COMP.                          
016900* PS DESCARTADAS POR NO VIGENTES (VER 3010).                              
017000     02  WKS-CONTADOR-DESCARTES  PIC 9(07) COMP.                          
017100* SUBINDICE DE PROFESION DENTRO DE LA PS ACTUAL.                          
017200     02  WKS-IP                  PIC 9(04) COMP.                          
017300* SUBINDICE DE SAVOIR-FAIRE DENTRO DE LA PROFESION ACTUAL.                
017400     02  WKS-IX                  PIC 9(04) COMP.                          
017500* SUBINDICE DE SITUACION DE EJERCICIO DENTRO DE LA PROFESION.             
017600     02  WKS-IW                  PIC 9(04) COMP.                          
017700* IDENTIFICANTE QUE SE ESTA EXPLOTANDO EN 3000 (UNO POR CLON).            
017800     02  WKS-IK                  PIC 9(04) COMP.                          
017900* PROFESIONES DE LA PS, COPIADO DE PSH-PROFESIONES-CANT.                  
018000     02  WKS-PROFESIONES-CANT    PIC 9(04) COMP.                          
018100* PUNTERO DE UNSTRING PARA DESARMAR LOS PRENOMBRES DEL REGISTRO H.        
018200     02  WKS-PTR-NOM             PIC 9(04) COMP.                          
018300* PUNTERO DE UNSTRING PARA DESARMAR LOS IDENTIFICANTES SECUNDARIOS        
018400     02  WKS-PTR-ID              PIC 9(04) COMP.                          
018500* BYTE DEL DIGEST BINARIO QUE SE ESTA FORMATEANDO A HEXADECIMAL.          
018600     02  WKS-BYTE-DIGEST         PIC 9(04) COMP.                          
018700* MITAD ALTA DEL BYTE (4 BITS) EN 6111-FORMATEA-UN-BYTE.                  
018800     02  WKS-NIBBLE-ALTO         PIC 9(04) COMP.                          
018900* MITAD BAJA DEL BYTE (4 BITS) EN 6111-FORMATEA-UN-BYTE.                  
019000     02  WKS-NIBBLE-BAJO         PIC 9(04) COMP.                          
019100     02  WKS-LEN-HEX             PIC 9(04) COMP.                          
019200     02  WKS-POS-HEX             PIC 9(04) COMP.                          
019300* POSICION DE BARRIDO AL BUSCAR LOS DIGITOS DE FECHA/HORA EN EL           
019400* NOMBRE DE ARCHIVO (6201).                                               
019500     02  WKS-POS-SCAN            PIC 9(04) COMP.                          
019600* CUANTOS DIGITOS SEGUIDOS SE LLEVAN ENCONTRADOS EN EL BARRIDO.           
019700     02  WKS-DIGITOS-SEGUIDOS    PIC 9(04) COMP.                          
019800     02  WKS-LEN-NOMBRE-ARCHIVO  PIC 9(04) COMP.                          
019900* CUANTOS GUIONES BAJOS SE LLEVAN VISTOS ANTES DEL BLOQUE DE 12           
020000* DIGITOS (EL TIMESTAMP VA DESPUES DEL SEGUNDO GUION BAJO).               
020100     02  WKS-UNDER               PIC 9(04) COMP.                          
020200     02  FILLER                 PIC X(04).                                
020300*                                                                         
020400* -------  INDICES Y PUNTEROS DE USO SUELTO (NO SE AGRUPAN,               
020500* SE USAN Y SE TIRAN EN EL MISMO PARRAFO QUE LOS DECLARA)  ------         
020600 77  WKS-I                   PIC 9(04) COMP.                              
020700 77  WKS-J                   PIC 9(04) COMP.                              
020800 77  WKS-PTR-OUT             PIC 9(04) COMP.                              
020900 77  WKS-PTR-CLS             PIC 9(04) COMP.                              
021000 77  WKS-LONGITUD-CAMPO      PIC 9(04) COMP.                              
021100*                                                                         
021200* -------  INTERRUPTORES DE LA CORRIDA  --------------------------        
021300 01  WKS-FLAGS.                                                           
021400* SE LLEGO AL FIN DEL PLANO DE ENTRADA.                                   
021500     02  WKS-FIN-ENTRADA         PIC X(01) VALUE "N".                     
021600        88  FIN-PSEXTIN             VALUE "S".                            
021700* SE LLEGO AL FIN DEL MANIFIESTO DE EXTRACTOS PREVIOS.                    
021800     02  WKS-FIN-MANIFIESTO      PIC X(01) VALUE "N".                     
021900        88  FIN-PSMANF              VALUE "S".                            
022000* LA SECUENCIA H/P/X/W DEL PLANO SE ROMPIO; SE ABORTA LA PS ACTUAL        
022100     02  WKS-FLAG-ABORTO         PIC X(01) VALUE "N".                     
022200        88  CORRIDA-MALA            VALUE "S".                            
022300* RESULTADO DE 3010-VALIDA-VIGENCIA PARA LA PS ACTUAL.                    
022400     02  WKS-FLAG-PS-VIGENTE     PIC X(01) VALUE "S".                     
022500        88  PS-VIGENTE              VALUE "S".                            
022600* LA PS ACTUAL TRAE FECHA DE DESACTIVACION (VIGENTE O NO).                
022700     02  WKS-FLAG-HAY-DESACT     PIC X(01) VALUE "N".                     
022800        88  HAY-DESACTIVACION       VALUE "S".                            
022900* EL CLON ACTUAL TRAE PROFESION (SIEMPRE "S" SALVO ERROR DE LECTUR        
023000     02  WKS-FLAG-PROFESION      PIC X(01) VALUE "N".                     
023100        88  HAY-PROFESION           VALUE "S".                            
023200* EL CLON ACTUAL TRAE SAVOIR-FAIRE (VER 3210).                            
023300     02  WKS-FLAG-SAVOIRFAIRE    PIC X(01) VALUE "N".                     
023400        88  HAY-SAVOIRFAIRE         VALUE "S".                            
023500* EL CLON ACTUAL TRAE SITUACION DE EJERCICIO (VER 3210).                  
023600     02  WKS-FLAG-SITUACION      PIC X(01) VALUE "N".                     
023700        88  HAY-SITUACION           VALUE "S".                            
023800* LA SITUACION DEL CLON ACTUAL TRAE ESTRUCTURA (SINCRONIZADO DESDE        
023900* CLS-ESTRUCTURA-PRESENTE POR 9200, NO SE PRENDE SOLO).                   
024000     02  WKS-FLAG-ESTRUCTURA     PIC X(01) VALUE "N".                     
024100        88  HAY-ESTRUCTURA          VALUE "S".                            
024200* UPSI-0 DE LA CORRIDA: SI ESTA EN "S" SE AGREGAN LINEAS DE PRUEBA        
024300* AL MANIFIESTO (SOLO PARA CORRIDAS DE DEMOSTRACION EN CAPACITACIO        
024400     02  WKS-UPSI-DEMO-ON        PIC X(01) VALUE "N".                     
024500     02  WKS-UPSI-DEMO-OFF       PIC X(01) VALUE "S".                     
024600     02  FILLER                 PIC X(04).                                
024700*                                                                         
024800* -------  FECHA Y HORA DE LA CORRIDA  ---------------------------        
024900* ACCEPT...FROM DATE/TIME DEVUELVE LA HORA DEL RELOJ DEL SISTEMA;         
025000* EL SITIO OPERA EN HUSO EUROPE/PARIS, NO SE HACE CONVERSION DE           
025100* ZONA PORQUE EL RELOJ DE LA MAQUINA BATCH YA ESTA EN ESA HORA.           
025200 01  WKS-FECHA8               PIC 9(08).                                  
025300 01  WKS-HORA8                PIC 9(08).                                  
025400 01  WKS-TIMESTAMP-CORRIDA    PIC 9(12).                                  
025500 01  WKS-TIMESTAMP-CORRIDA-R REDEFINES WKS-TIMESTAMP-CORRIDA.             
025600     02  TSC-ANIO                PIC 9(04).                               
025700     02  TSC-MES                 PIC 9(02).                               
025800     02  TSC-DIA                 PIC 9(02).                               
025900     02  TSC-HORA                PIC 9(02).                               
026000     02  TSC-MINUTO              PIC 9(02).                               
026100 01  WKS-NOMBRE-EXTRACTO      PIC X(30) VALUE "EXTRACTO_PS".              
026200 01  WKS-NOMBRE-DETALLE       PIC X(50).                                  
026300 01  WKS-NOMBRE-DIGEST        PIC X(50).                                  
026400*                                                                         
026500* -------  TABLA DE MESES PARA EL MENSAJE DE NOTIFICACION  -------        
026600 01  TABLA-MESES.                                                         
026700     02  FILLER   PIC X(03) VALUE "JAN".                                  
026800     02  FILLER   PIC X(03) VALUE "FEB".                                  
026900     02  FILLER   PIC X(03) VALUE "MAR".                                  
027000     02  FILLER   PIC X(03) VALUE "ABR".                                  
027100     02  FILLER   PIC X(03) VALUE "MAY".                                  
027200     02  FILLER   PIC X(03) VALUE "JUN".                                  
027300     02  FILLER   PIC X(03) VALUE "JUL".                                  
027400     02  FILLER   PIC X(03) VALUE "AGO".                                  
027500     02  FILLER   PIC X(03) VALUE "SEP".                                  
027600     02  FILLER   PIC X(03) VALUE "OCT".                                  
027700     02  FILLER   PIC X(03) VALUE "NOV".                                  
027800     02  FILLER   PIC X(03) VALUE "DIC".                                  
027900 01  F REDEFINES TABLA-MESES.                                             
028000     02  TM-MES-TXT             PIC X(03) OCCURS 12 TIMES.                
028100*                                                                         
028200* -------  TIMESTAMP EXTRAIDO DE UN NOMBRE DE ARCHIVO  -----------        
028300 01  WKS-TIMESTAMP-ARCHIVO    PIC 9(12).                                  
028400 01  WKS-FECHA-ARCHIVO-R REDEFINES WKS-TIMESTAMP-ARCHIVO.                 
028500     02  TSA-ANIO                PIC 9(04).                               
028600     02  TSA-MES                 PIC 9(02).                               
028700     02  TSA-DIA                 PIC 9(02).                               
028800     02  TSA-HORA                PIC 9(02).                               
028900     02  TSA-MINUTO              PIC 9(02).                               
029000 01  WKS-NOMBRE-BUSCADO       PIC X(50).                                  
029100 01  WKS-MAX-TIMESTAMP        PIC 9(12) VALUE ZERO.                       
029200 01  WKS-MAX-PREFIJO          PIC X(30).                                  
029300 01  WKS-MAX-DETALLE          PIC X(50).                                  
029400*                                                                         
029500* -------  PRENOMBRES DE LA PS ACTUAL (ORDEN DE DESPLIEGUE)  -----        
029600 01  WKS-NOMBRES-TABLA.                                                   
029700* HASTA 10 PRENOMBRES, CADA UNO CON SU ORDEN DE DESPLIEGUE (FN-           
029800* ORDEN) TAL COMO VINO EN EL TEXTO "NOMBRE:ORDEN" DEL ENCABEZADO;         
029900* 4100/4101/4102 REORDENAN ESTA TABLA ANTES DE UNIR LOS PRENOMBRES        
030000     02  WKS-NOMBRE-ENTRY OCCURS 10 TIMES INDEXED BY WKS-IDXN.            
030100        03  FN-NOMBRE               PIC X(35).                            
030200        03  FN-ORDEN                PIC 9(02).                            
030300     02  FILLER                 PIC X(02).                                
030400* AREAS DE INTERCAMBIO DEL ORDENAMIENTO BURBUJA DE 4102.                  
030500 01  WKS-NOMBRE-TEMP          PIC X(35).                                  
030600 01  WKS-ORDEN-TEMP           PIC 9(02).                                  
030700*                                                                         
030800* -------  IDENTIFICADORES SECUNDARIOS DE LA PS ACTUAL  ----------        
030900 01  WKS-IDS-TABLA.                                                       
031000* HASTA 20 IDS SECUNDARIOS (ADELI/FINESS/SIREN/SIRET/RPPS, ETC.)          
031100* QUE 4200/4210 CLASIFICAN Y UNEN EN LA COLUMNA 50 DE SALIDA.             
031200     02  WKS-ID-ENTRY PIC X(20) OCCURS 20 TIMES INDEXED BY                
031300        WKS-IDXI.                                                         
031400     02  FILLER                 PIC X(02).                                
031500* AREA DE TRABAJO COMPARTIDA POR VARIAS RUTINAS DE ARMADO DE              
031600* CAMPOS VARIABLES (PRENOMBRES, IDS) ANTES DE MEDIR SU LONGITUD.          
031700 01  WKS-CAMPO-40              PIC X(40).                                 
031800*                                                                         
031900* -------  PROFESIONES DE LA PS ACTUAL, CON SUS HIJOS  -----------        
032000 01  WKS-PROFESIONES-TABLA.                                               
032100* HASTA 10 PROFESIONES POR PS (VIENEN DE LOS REGISTROS X); CADA           
032200* UNA ARRASTRA SUS PROPIAS SAVOIR-FAIRE (REGISTROS Y, SUBORDINADOS        
032300* DE X) Y SUS PROPIAS SITUACIONES DE EJERCICIO (TAMBIEN REGISTROS         
032400* Y, HERMANAS DE LAS SAVOIR-FAIRE DENTRO DE LA MISMA PROFESION).          
032500     02  WKS-PROF-ENTRY OCCURS 10 TIMES INDEXED BY WKS-IDXP.              
032600        03  WPR-COD-PROFESION      PIC X(10).                             
032700        03  WPR-COD-CATEGORIA      PIC X(10).                             
032800        03  WPR-COD-CIVILIDAD-EJ   PIC X(10).                             
032900        03  WPR-APELLIDO-EJ        PIC X(35).                             
033000        03  WPR-NOMBRE-EJ          PIC X(35).                             
033100        03  WPR-SAVOIRFAIRE-CANT   PIC 9(02).                             
033200        03  WPR-SITUACIONES-CANT   PIC 9(02).                             
033300* SAVOIR-FAIRE: HASTA 10 POR PROFESION, SOLO DOS CAMPOS (ES EL            
033400* HIJO MAS CHICO DEL ARBOL DE LA PS -- VER 9210).                         
033500        03  WPR-EXP-ENTRY OCCURS 10 TIMES INDEXED BY WKS-IDXX.            
033600     04  WXP-COD-TIPO           PIC X(10).                                
033700     04  WXP-COD-SAVOIRFAIRE    PIC X(10).                                
033800* SITUACION: HASTA 10 POR PROFESION -- MODO/SECTOR/ROL DE                 
033900* EJERCICIO MAS, OPCIONALMENTE, TODA LA ESTRUCTURA DONDE EJERCE.          
034000        03  WPR-SIT-ENTRY OCCURS 10 TIMES INDEXED BY WKS-IDXW.            
034100     04  WSI-COD-MODO           PIC X(10).                                
034200     04  WSI-COD-SECTOR         PIC X(10).                                
034300     04  WSI-COD-SECCION-TABLA  PIC X(10).                                
034400     04  WSI-COD-ROL            PIC X(10).                                
034500     04  WSI-COD-GENERO-ACTIV   PIC X(10).                                
034600     04  WSI-AUTORIDAD-REGISTRO PIC X(20).                                
034700* INDICADOR "S"/"N" DEL BLOQUE OPCIONAL DE ESTRUCTURA QUE SIGUE.          
034800     04  WSI-ESTRUCTURA-PRESENTE PIC X(01).                               
034900* IDENTIFICACION LEGAL DE LA ESTRUCTURA (SIRET/SIREN/FINESS).             
035000     04  WSI-SITIO-SIRET        PIC X(14).                                
035100     04  WSI-SITIO-SIREN        PIC X(09).                                
035200     04  WSI-SITIO-FINESS       PIC X(09).                                
035300     04  WSI-ESTABLEC-FINESS    PIC X(09).                                
035400     04  WSI-ESTRUCTURA-ID-TEC  PIC X(20).                                
035500     04  WSI-RAZON-SOCIAL       PIC X(60).                                
035600     04  WSI-ENSENA-COMERCIAL   PIC X(60).                                
035700* DOMICILIO POSTAL DE LA ESTRUCTURA.                                      
035800     04  WSI-COMPL-DESTINATARIO PIC X(40).                                
035900     04  WSI-COMPL-GEOGRAFICO   PIC X(40).                                
036000     04  WSI-NUMERO-VIA         PIC X(06).                                
036100     04  WSI-INDICE-REPETICION  PIC X(03).                                
036200     04  WSI-COD-TIPO-VIA       PIC X(06).                                
036300     04  WSI-NOMBRE-VIA         PIC X(40).                                
036400     04  WSI-MENCION-DISTRIB    PIC X(40).                                
036500     04  WSI-OFICINA-CEDEX      PIC X(30).                                
036600     04  WSI-COD-POSTAL         PIC X(10).                                
036700     04  WSI-COD-COMUNA        PIC X(10).                                 
036800     04  WSI-COD-PAIS           PIC X(10).                                
036900* CONTACTO DE LA ESTRUCTURA Y CIERRE DEL BLOQUE.                          
037000     04  WSI-TELEFONO           PIC X(20).                                
037100     04  WSI-TELEFONO2          PIC X(20).                                
037200     04  WSI-FAX                PIC X(20).                                
037300     04  WSI-EMAIL              PIC X(50).                                
037400     04  WSI-COD-DEPARTAMENTO   PIC X(10).                                
037500     04  WSI-ESTRUCTURA-ID-ANT  PIC X(20).                                
037600        03  FILLER                 PIC X(04).                             
037700*                                                                         
037800* -------  CLON ACTUAL QUE SE ESTA ESCRIBIENDO (UNA COMBINACION) -        
037900* EL "CLON" ES UNA SOLA COMBINACION PROFESION/SAVOIR-FAIRE/               
038000* SITUACION DE LAS QUE ARMA 3000-EXPLOTA-PS; 9200/9210 LA COPIAN          
038100* DESDE LAS TABLAS OCCURS HASTA ESTAS AREAS PLANAS, DE DONDE LAS          
038200* TOMA 5000-ARMA-LINEA-DETALLE PARA ESCRIBIR LA FILA DE SALIDA.           
038300 01  WKS-CLON-PROF.                                                       
038400     02  CLP-COD-PROFESION      PIC X(10).                                
038500     02  CLP-COD-CATEGORIA      PIC X(10).                                
038600     02  CLP-COD-CIVILIDAD-EJ   PIC X(10).                                
038700     02  CLP-APELLIDO-EJ        PIC X(35).                                
038800     02  CLP-NOMBRE-EJ          PIC X(35).                                
038900     02  FILLER                 PIC X(04).                                
039000 01  WKS-CLON-EXP.                                                        
039100     02  CLX-COD-TIPO           PIC X(10).                                
039200     02  CLX-COD-SAVOIRFAIRE    PIC X(10).                                
039300     02  FILLER                 PIC X(04).                                
039400 01  WKS-CLON-SIT.                                                        
039500     02  CLS-COD-MODO           PIC X(10).                                
039600     02  CLS-COD-SECTOR         PIC X(10).                                
039700     02  CLS-COD-SECCION-TABLA  PIC X(10).                                
039800     02  CLS-COD-ROL            PIC X(10).                                
039900     02  CLS-COD-GENERO-ACTIV   PIC X(10).                                
040000     02  CLS-AUTORIDAD-REGISTRO PIC X(20).                                
040100     02  CLS-ESTRUCTURA-PRESENTE PIC X(01).                               
040200     02  CLS-SITIO-SIRET        PIC X(14).                                
040300     02  CLS-SITIO-SIREN        PIC X(09).                                
040400     02  CLS-SITIO-FINESS       PIC X(09).                                
040500     02  CLS-ESTABLEC-FINESS    PIC X(09).                                
040600     02  CLS-ESTRUCTURA-ID-TEC  PIC X(20).                                
040700     02  CLS-RAZON-SOCIAL       PIC X(60).                                
040800     02  CLS-ENSENA-COMERCIAL   PIC X(60).                                
040900     02  CLS-COMPL-DESTINATARIO PIC X(40).                                
041000     02  CLS-COMPL-GEOGRAFICO   PIC X(40).                                
041100     02  CLS-NUMERO-VIA         PIC X(06).                                
041200     02  CLS-INDICE-REPETICION  PIC X(03).                                
041300     02  CLS-COD-TIPO-VIA       PIC X(06).                                
041400     02  CLS-NOMBRE-VIA         PIC X(40).                                
041500     02  CLS-MENCION-DISTRIB    PIC X(40).                                
041600     02  CLS-OFICINA-CEDEX      PIC X(30).                                
041700     02  CLS-COD-POSTAL         PIC X(10).                                
041800     02  CLS-COD-COMUNA        PIC X(10).                                 
041900     02  CLS-COD-PAIS           PIC X(10).                                
042000     02  CLS-TELEFONO           PIC X(20).                                
042100     02  CLS-TELEFONO2          PIC X(20).                                
042200     02  CLS-FAX                PIC X(20).                                
042300     02  CLS-EMAIL              PIC X(50).                                
042400     02  CLS-COD-DEPARTAMENTO   PIC X(10).                                
042500     02  CLS-ESTRUCTURA-ID-ANT  PIC X(20).                                
042600     02  FILLER                 PIC X(04).                                
042700*                                                                         
042800* -------  VIGENCIA DE LA PS (ACTIVADO/DESACTIVADO)  -------------        
042900 01  WKS-ACTIVADO             PIC S9(13) COMP-3.                          
043000 01  WKS-DESACTIVADO          PIC S9(13) COMP-3.                          
043100*                                                                         
043200* -------  LISTA DE OTROS IDENTIFICADORES CLASIFICADOS (COL 50) --        
043300 01  WKS-OTROS-IDS            PIC X(200).                                 
043400 01  WKS-UN-ID-CLASIFICADO    PIC X(30).                                  
043500 01  WKS-ETIQUETA-ID          PIC X(06).                                  
043600 01  WKS-NOMBRES-JUNTOS       PIC X(122).                                 
043700*                                                                         
043800* -------  CALCULO DEL DIGEST SHA-256 DEL ARCHIVO DE DETALLE  ----        
043900 01  WKS-BLOQUE-DIGEST        PIC X(4096).                                
044000 01  WKS-LARGO-BLOQUE         PIC 9(04) COMP.                             
044100 01  WKS-CONTEXTO-HASH        PIC X(256).                                 
044200 01  WKS-DIGEST-BINARIO       PIC X(32).                                  
044300 01  WKS-DIGEST-BINARIO-R REDEFINES WKS-DIGEST-BINARIO.                   
044400     02  DGB-BYTE PIC 9(03) USAGE COMP-X OCCURS 32 TIMES.                 
044500 01  WKS-TABLA-HEX            PIC X(16) VALUE "0123456789abcdef".         
044600 01  WKS-TABLA-HEX-R REDEFINES WKS-TABLA-HEX.                             
044700     02  HEX-DIGITO PIC X(01) OCCURS 16 TIMES.                            
044800*                                                                         
044900* -------  MANIFIESTO: REGISTRO LEIDO Y LISTA DE BORRADO  --------        
045000 01  WKS-MANIFIESTO-LEIDO.                                                
045100     02  WKS-MAN-TIMESTAMP       PIC 9(12).                               
045200     02  FILLER                 PIC X(04).                                
045300 01  WKS-MENSAJE-CORREO       PIC X(132).                                 
045400 01  WKS-ASUNTO-CORREO        PIC X(60)                                   
045500     VALUE "[BATCH-PS] NOTIFICACION DE EXTRACCION".                       
045600 PROCEDURE DIVISION.                                                      
045700*                                                                         
045800* ================================================================        
045900* 000-MAIN -- ORQUESTA TODA LA CORRIDA DE EXTRACCION.                     
046000* ================================================================        
046100 000-MAIN SECTION.                                                        
046200* SI LA APERTURA DE ENTRADA/MANIFIESTO FALLA, WKS-FLAG-ABORTO YA          
046300* QUEDA EN "S" Y TODO LO QUE SIGUE SE SALTEA HASTA LAS ESTADISTICA        
046400* Y EL CIERRE -- NUNCA SE INTENTA LEER NI ESCRIBIR NADA MAS.              
046500     PERFORM 1000-APERTURA-ARCHIVOS.                                      
046600     IF NOT CORRIDA-MALA                                                  
046700        PERFORM 1100-FIJA-TIMESTAMP-CORRIDA                               
046800        PERFORM 1200-ABRE-SALIDAS                                         
046900* EL CUERPO DE LA CORRIDA: UNA PS POR VUELTA, HASTA FIN DE                
047000* ARCHIVO DE ENTRADA O HASTA QUE ALGO LA DECLARE CORRIDA MALA.            
047100        PERFORM 2000-PROCESA-EXTRACCION                                   
047200            UNTIL FIN-PSEXTIN OR CORRIDA-MALA                             
047300* CIERRE EXITOSO: DIGEST DEL PLANO, ALTA Y DEPURACION DEL                 
047400* MANIFIESTO, BUSQUEDA DEL EXTRACTO ANTERIOR (PARA EL CORREO) Y           
047500* NOTIFICACION DE EXITO. SI SE CAYO A MITAD DE CAMINO, EN CAMBIO,         
047600* SOLO SE ARMA LA NOTIFICACION DE FALLO -- NO SE TOCA EL PLANO NI         
047700* EL MANIFIESTO PORQUE PUEDEN HABER QUEDADO A MEDIO ESCRIBIR.             
047800        IF NOT CORRIDA-MALA                                               
047900            PERFORM 6100-CALCULA-DIGEST                                   
048000            PERFORM 6250-AGREGA-MANIFIESTO                                
048100            PERFORM 6400-DEPURA-MANIFIESTO                                
048200            PERFORM 6300-BUSCA-ULTIMO-EXTRACTO                            
048300            PERFORM 6500-COMPONE-NOTIF-EXITO                              
048400        ELSE                                                              
048500            PERFORM 6510-COMPONE-NOTIF-FALLO                              
048600        END-IF                                                            
048700     END-IF.                                                              
048800* LAS ESTADISTICAS Y EL CIERRE DE ARCHIVOS CORREN SIEMPRE, CON            
048900* CORRIDA BUENA O MALA -- ES LO QUE DEJA TODO CONSISTENTE ANTES           
049000* DE VOLVER AL JCL.                                                       
049100     PERFORM 6000-ESTADISTICAS.                                           
049200     PERFORM 7000-CIERRA-ARCHIVOS.                                        
049300     STOP RUN.                                                            
049400 000-MAIN-E. EXIT.                                                        
049500*                                                                         
049600* ================================================================        
049700* 1000-APERTURA-ARCHIVOS -- ABRE ENTRADA Y MANIFIESTO. LAS SALIDAS        
049800* SE ABREN APARTE, DESPUES DE FIJAR EL TIMESTAMP DE LA CORRIDA,           
049900* PORQUE EL NOMBRE DE ARCHIVO LAS NECESITA.                               
050000* ================================================================        
050100 1000-APERTURA-ARCHIVOS SECTION.                                          
050200* EL PLANO DE ENTRADA DEBE EXISTIR; SI NO ABRE, LLAMAMOS A LA             
050300* RUTINA DE DIAGNOSTICO DE LA CASA (DEBD1R00) Y ABORTAMOS LA              
050400* CORRIDA -- NO TIENE SENTIDO SEGUIR SIN NADA QUE LEER.                   
050500     MOVE "PSEXTIN"  TO ARCHIVO.                                          
050600     MOVE "OPEN"     TO ACCION.                                           
050700     OPEN INPUT PSEXTIN.                                                  
050800     IF FS-PSEXTIN NOT = "00"                                             
050900        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
051000             FS-PSEXTIN, FSE-PSEXTIN                                      
051100        MOVE "S" TO WKS-FLAG-ABORTO                                       
051200     END-IF.                                                              
051300* EL MANIFIESTO SI PUEDE NO EXISTIR TODAVIA (PRIMERA CORRIDA DEL          
051400* SITIO); EL "35" (ARCHIVO INEXISTENTE) SE TRATA CREANDOLO VACIO          
051500* Y REABRIENDOLO EN MODO I-O, EN VEZ DE ABORTAR.                          
051600     MOVE "PSMANF"   TO ARCHIVO.                                          
051700     OPEN I-O PSMANF.                                                     
051800     IF FS-PSMANF = "35"                                                  
051900        OPEN OUTPUT PSMANF                                                
052000        CLOSE PSMANF                                                      
052100        OPEN I-O PSMANF                                                   
052200     END-IF.                                                              
052300     IF FS-PSMANF NOT = "00"                                              
052400        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
052500             FS-PSMANF, FSE-PSMANF                                        
052600        MOVE "S" TO WKS-FLAG-ABORTO                                       
052700     END-IF.                                                              
052800 1000-APERTURA-ARCHIVOS-E. EXIT.                                          
052900*                                                                         
053000* ================================================================        
053100* 1100-FIJA-TIMESTAMP-CORRIDA -- SE CAPTURA UNA SOLA VEZ POR              
053200* CORRIDA Y SE USA PARA TODO (NOMBRE DE ARCHIVOS Y MANIFIESTO).           
053300* ================================================================        
053400 1100-FIJA-TIMESTAMP-CORRIDA SECTION.                                     
053500* RELOJ DEL SISTEMA, UNA SOLA VEZ. LA MOVE DE LA FECHA COMPLETA           
053600* A LOS TRES SUBCAMPOS SE PISA ENSEGUIDA POR LAS TRES REFERENCIAS         
053700* MODIFICADAS DE ABAJO -- QUEDA ASI DESDE EL PROGRAMA ORIGINAL,           
053800* REDUNDANTE PERO INOFENSIVO, Y NO SE TOCA.                               
053900     ACCEPT WKS-FECHA8 FROM DATE YYYYMMDD.                                
054000     ACCEPT WKS-HORA8  FROM TIME.                                         
054100     MOVE WKS-FECHA8            TO TSC-ANIO TSC-MES TSC-DIA.              
054200     MOVE WKS-FECHA8(1:4)       TO TSC-ANIO.                              
054300     MOVE WKS-FECHA8(5:2)       TO TSC-MES.                               
054400     MOVE WKS-FECHA8(7:2)       TO TSC-DIA.                               
054500     MOVE WKS-HORA8(1:2)        TO TSC-HORA.                              
054600     MOVE WKS-HORA8(3:2)        TO TSC-MINUTO.                            
054700* NOMBRE DEL PLANO DE DETALLE: PREFIJO DE PARAMETRO + "_" +               
054800* TIMESTAMP DE 12 POSICIONES (AAAAMMDDHHMM) + ".txt".                     
054900     STRING WKS-NOMBRE-EXTRACTO DELIMITED BY SPACE                        
055000        "_" DELIMITED BY SIZE                                             
055100        WKS-TIMESTAMP-CORRIDA DELIMITED BY SIZE                           
055200        ".txt" DELIMITED BY SIZE                                          
055300        INTO WKS-NOMBRE-DETALLE.                                          
055400* MISMO PREFIJO Y TIMESTAMP PARA EL PLANO DEL DIGEST, CON                 
055500* EXTENSION ".sha256" EN VEZ DE ".txt" -- ASI QUEDAN PAREADOS.            
055600     STRING WKS-NOMBRE-EXTRACTO DELIMITED BY SPACE                        
055700        "_" DELIMITED BY SIZE                                             
055800        WKS-TIMESTAMP-CORRIDA DELIMITED BY SIZE                           
055900        ".sha256" DELIMITED BY SIZE                                       
056000        INTO WKS-NOMBRE-DIGEST.                                           
056100 1100-FIJA-TIMESTAMP-CORRIDA-E. EXIT.                                     
056200*                                                                         
056300* ================================================================        
056400* 1200-ABRE-SALIDAS -- ABRE LOS DOS PLANOS DE SALIDA Y ESCRIBE LA         
056500* CABECERA FIJA DEL DETALLE (50 ETIQUETAS, AUNQUE LA FILA TRAIGA          
056600* 51 VALORES -- ASI VIENE DEL PROGRAMA ORIGINAL, NO SE CORRIGE).          
056700* ================================================================        
056800 1200-ABRE-SALIDAS SECTION.                                               
056900* PRIMERO EL PLANO DE DETALLE (51 COLUMNAS POR FILA, VER CPPSOUT).        
057000     MOVE "PSEXTOUT" TO ARCHIVO.                                          
057100     OPEN OUTPUT PSEXTOUT.                                                
057200     IF FS-PSEXTOUT NOT = "00"                                            
057300        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
057400             FS-PSEXTOUT, FSE-PSEXTOUT                                    
057500        MOVE "S" TO WKS-FLAG-ABORTO                                       
057600     END-IF.                                                              
057700* LUEGO EL PLANO DEL DIGEST -- SE ABRE ACA PERO SE ESCRIBE RECIEN         
057800* AL FINAL DE LA CORRIDA, EN 6100-CALCULA-DIGEST.                         
057900     MOVE "PSEXTDIG" TO ARCHIVO.                                          
058000     OPEN OUTPUT PSEXTDIG.                                                
058100     IF FS-PSEXTDIG NOT = "00"                                            
058200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
058300             FS-PSEXTDIG, FSE-PSEXTDIG                                    
058400        MOVE "S" TO WKS-FLAG-ABORTO                                       
058500     END-IF.                                                              
058600* CABECERA FIJA DEL DETALLE, 50 ETIQUETAS EN EL ORDEN DE LAS 51           
058700* COLUMNAS DE SALIDA (LA CABECERA TRAE UNA MENOS QUE LA FILA --           
058800* ASI VENIA DEL PROGRAMA ORIGINAL, NO SE CORRIGE ACA).                    
058900     STRING                                                               
059000* TIPO_ID..FEC_NACIMIENTO: IDENTIFICANTE Y DATOS CIVILES BASICOS          
059100        "TIPO_ID|ID|ID_NACIONAL|APELLIDO|PRENOMBRES|FEC_NACIMIENT"        
059200        "O|"                                                              
059300* COD_COMUNA_NAC..EMAIL: RESTO DE LOS DATOS CIVILES Y CONTACTO            
059400        "COD_COMUNA_NAC|COD_PAIS_NAC|LUGAR_NACIMIENTO|COD_SEXO|"          
059500        "TELEFONO|EMAIL|COD_CIVILIDAD|COD_PROFESION|COD_CATEGORIA"        
059600        "|"                                                               
059700* COD_CIVILIDAD_EJ..COD_SECCION_TABLA: MODO DE EJERCICIO Y                
059800* SAVOIR-FAIRE DE LA PROFESION                                            
059900        "COD_CIVILIDAD_EJ|NOM_EJERCICIO|PREN_EJERCICIO|COD_TIPO_S"        
060000        "F|"                                                              
060100        "COD_SAVOIRFAIRE|COD_MODO|COD_SECTOR|COD_SECCION_TABLA|"          
060200* COD_ROL..ID_TEC_ESTRUCTURA: IDENTIFICACION DE LA ESTRUCTURA             
060300        "COD_ROL|NUM_SIRET|NUM_SIREN|NUM_FINESS|NUM_FINESS_JURID|"        
060400        "ID_TEC_ESTRUCTURA|RAZON_SOCIAL|ENSENA_COMERCIAL|"                
060500* COMPL_DESTINATARIO..COD_PAIS: DOMICILIO POSTAL DE LA ESTRUCTURA         
060600        "COMPL_DESTINATARIO|COMPL_GEOGRAFICO|NUM_VIA|INDICE_REPET"        
060700        "|"                                                               
060800        "COD_TIPO_VIA|LIBELLE_VIA|MENCION_DISTRIB|OFICINA_CEDEX|"         
060900        "COD_POSTAL|COD_COMUNA|COD_PAIS|TELEFONO_ESTR|TELEFONO2_E"        
061000        "STR|"                                                            
061100* FAX_ESTR..OTROS_IDENTIFICADORES: CONTACTO DE LA ESTRUCTURA,             
061200* DEPARTAMENTO, ID ANTERIOR Y CIERRE DE LA FILA.                          
061300        "FAX_ESTR|EMAIL_ESTR|COD_DEPARTAMENTO|ID_ESTRUCTURA_ANT|"         
061400        "AUTORIDAD_REGISTRO|OTROS_IDENTIFICADORES" DELIMITED BY           
061500        SIZE                                                              
061600        INTO DET-LINEA.                                                   
061700     WRITE REG-PSDET-OUT FROM DET-LINEA.                                  
061800 1200-ABRE-SALIDAS-E. EXIT.                                               
061900*                                                                         
062000* ================================================================        
062100* 2000-PROCESA-EXTRACCION -- LEE UNA PS COMPLETA (ENCABEZADO MAS          
062200* SUS HIJOS) Y LA EXPLOTA SI ESTA VIGENTE.                                
062300* ================================================================        
062400 2000-PROCESA-EXTRACCION SECTION.                                         
062500* PRIMERO EL ENCABEZADO (REGISTRO H). SI ESTA CORRIDA YA QUEDO            
062600* MALA (SECUENCIA DE REGISTROS ROTA) O SE LLEGO A FIN DE ARCHIVO          
062700* NO SE SIGUE LEYENDO HIJOS NI SE ARMA NADA.                              
062800     PERFORM 2100-LEE-ENCABEZADO-PS.                                      
062900     IF NOT FIN-PSEXTIN AND NOT CORRIDA-MALA                              
063000        PERFORM 2200-LEE-HIJOS-PS                                         
063100* LA VIGENCIA SE DECIDE UNA SOLA VEZ POR PS (3010), NO POR CADA           
063200* PROFESION; UNA PS VIGENTE ARMA PRENOMBRES E IDS UNA SOLA VEZ            
063300* ANTES DE EXPLOTAR EL PRODUCTO CARTESIANO PROFESION X SITUACION.         
063400        PERFORM 3010-VALIDA-VIGENCIA                                      
063500        IF PS-VIGENTE                                                     
063600            PERFORM 4100-ORDENA-NOMBRES                                   
063700            PERFORM 4110-UNE-NOMBRES                                      
063800            PERFORM 4200-CLASIFICA-Y-UNE-IDS                              
063900            PERFORM 3000-EXPLOTA-PS                                       
064000        ELSE                                                              
064100* PS NO VIGENTE: SE CUENTA COMO DESCARTE Y NO SE ESCRIBE NINGUNA          
064200* LINEA DE DETALLE PARA ELLA.                                             
064300            ADD 1 TO WKS-CONTADOR-DESCARTES                               
064400        END-IF                                                            
064500        ADD 1 TO WKS-CONTADOR-PS                                          
064600     END-IF.                                                              
064700 2000-PROCESA-EXTRACCION-E. EXIT.                                         
064800*                                                                         
064900* ================================================================        
065000* 2100-LEE-ENCABEZADO-PS -- LEE EL REGISTRO H Y LO DESARMA. UN            
065100* REGISTRO QUE NO SEA H DONDE SE ESPERABA UNA H ES CORRIDA MALA.          
065200* ================================================================        
065300 2100-LEE-ENCABEZADO-PS SECTION.                                          
065400* EL READ INTO TRAE EL REGISTRO CRUDO A REG-PSENT; RECIEN DESPUES         
065500* SE MIRA PSE-TIPO-REG PARA CONFIRMAR QUE ES UN REGISTRO H.               
065600     READ PSEXTIN INTO REG-PSENT                                          
065700        AT END MOVE "S" TO WKS-FIN-ENTRADA                                
065800     END-READ.                                                            
065900     IF NOT FIN-PSEXTIN                                                   
066000* SE ESPERA UNA H ACA PORQUE EL LOTE ANTERIOR (SI HUBO) YA                
066100* CONSUMIO TODOS SUS REGISTROS X/Y EN 2200-LEE-HIJOS-PS. VER ALGO         
066200* DISTINTO DE H ES SECUENCIA ROTA -- CORRIDA MALA, SIN EXCEPCION.         
066300        IF PSE-TIPO-REG NOT = "H"                                         
066400            MOVE "S" TO WKS-FLAG-ABORTO                                   
066500        ELSE                                                              
066600* 18 SUBCAMPOS SEPARADOS POR "|": IDENTIFICACION, DATOS CIVILES,          
066700* LAS LISTAS CRUDAS DE PRENOMBRES/IDS (DESARMADAS APARTE ABAJO)           
066800* Y LAS LISTAS DE ACTIVACION/DESACTIVACION DE VIGENCIA.                   
066900            UNSTRING PSE-TEXTO DELIMITED BY "|"                           
067000                INTO PSH-ID-TIPO          PSH-ID                          
067100                     PSH-ID-NACIONAL      PSH-APELLIDO                    
067200                     PSH-NOMBRES-CANT     PSH-NOMBRES-TXT                 
067300                     PSH-FEC-NACIMIENTO   PSH-COD-COMUNA-NAC              
067400                     PSH-COD-PAIS-NAC     PSH-LUGAR-NACIMIENTO            
067500                     PSH-COD-SEXO         PSH-TELEFONO                    
067600                     PSH-EMAIL            PSH-COD-CIVILIDAD               
067700                     PSH-IDS-CANT         PSH-IDS-TXT                     
067800                     PSH-ACTIVADO-TXT     PSH-DESACTIVADO-TXT             
067900                     PSH-PROFESIONES-CANT                                 
068000            MOVE 1 TO WKS-PTR-NOM                                         
068100            MOVE 1 TO WKS-PTR-ID                                          
068200* LOS PUNTEROS WKS-PTR-NOM/WKS-PTR-ID RECORREN PSH-NOMBRES-TXT Y          
068300* PSH-IDS-TXT (SEPARADOS POR ";" ADENTRO) PARA LLENAR LAS TABLAS          
068400* WKS-NOMBRES-TABLA Y WKS-IDS-TABLA, UNA ENTRADA POR VUELTA.              
068500            PERFORM 2110-DESARMA-UN-NOMBRE                                
068600                   VARYING WKS-I FROM 1 BY 1                              
068700                   UNTIL WKS-I > PSH-NOMBRES-CANT                         
068800            PERFORM 2120-DESARMA-UN-ID                                    
068900                   VARYING WKS-I FROM 1 BY 1                              
069000                   UNTIL WKS-I > PSH-IDS-CANT                             
069100        END-IF                                                            
069200     END-IF.                                                              
069300 2100-LEE-ENCABEZADO-PS-E. EXIT.                                          
069400*                                                                         
069500* ----------------------------------------------------------------        
069600* 2110-DESARMA-UN-NOMBRE -- UN PRENOMBRE VIENE "NOMBRE:ORDEN",            
069700* VARIOS PRENOMBRES SE SEPARAN POR ";" EN PSH-NOMBRES-TXT.                
069800* ----------------------------------------------------------------        
069900 2110-DESARMA-UN-NOMBRE SECTION.                                          
070000     UNSTRING PSH-NOMBRES-TXT DELIMITED BY ";"                            
070100        INTO WKS-CAMPO-40                                                 
070200        WITH POINTER WKS-PTR-NOM.                                         
070300     UNSTRING WKS-CAMPO-40 DELIMITED BY ":"                               
070400        INTO FN-NOMBRE (WKS-I) FN-ORDEN (WKS-I).                          
070500 2110-DESARMA-UN-NOMBRE-E. EXIT.                                          
070600*                                                                         
070700* ----------------------------------------------------------------        
070800* 2120-DESARMA-UN-ID -- LOS IDENTIFICADORES SECUNDARIOS VIENEN            
070900* SEPARADOS POR ";" EN PSH-IDS-TXT, SIN SUBCAMPOS.                        
071000* ----------------------------------------------------------------        
071100 2120-DESARMA-UN-ID SECTION.                                              
071200     UNSTRING PSH-IDS-TXT DELIMITED BY ";"                                
071300        INTO WKS-ID-ENTRY (WKS-I)                                         
071400        WITH POINTER WKS-PTR-ID.                                          
071500 2120-DESARMA-UN-ID-E. EXIT.                                              
071600*                                                                         
071700* ================================================================        
071800* 2200-LEE-HIJOS-PS -- LEE LAS PROFESIONES (Y SUS SAVOIR-FAIRE Y          
071900* SITUACIONES DE EJERCICIO) QUE SIGUEN A LA H ACTUAL.                     
072000* ================================================================        
072100 2200-LEE-HIJOS-PS SECTION.                                               
072200     MOVE PSH-PROFESIONES-CANT TO WKS-PROFESIONES-CANT.                   
072300     PERFORM 2210-LEE-UNA-PROFESION                                       
072400        VARYING WKS-IP FROM 1 BY 1                                        
072500        UNTIL WKS-IP > WKS-PROFESIONES-CANT OR CORRIDA-MALA.              
072600 2200-LEE-HIJOS-PS-E. EXIT.                                               
072700*                                                                         
072800* ----------------------------------------------------------------        
072900* 2210-LEE-UNA-PROFESION -- LEE EL REGISTRO P Y SUS X/W HIJOS.            
073000* ----------------------------------------------------------------        
073100 2210-LEE-UNA-PROFESION SECTION.                                          
073200* CADA PROFESION ES SU PROPIO REGISTRO P EN EL PLANO; SI LO QUE           
073300* VIENE NO ES UNA P DONDE SE ESPERABA, LA CORRIDA QUEDA MALA Y            
073400* 2000 NO SIGUE EXPLOTANDO ESTA PS.                                       
073500     READ PSEXTIN INTO REG-PSENT                                          
073600        AT END MOVE "S" TO WKS-FLAG-ABORTO                                
073700     END-READ.                                                            
073800     IF NOT CORRIDA-MALA                                                  
073900        IF PSE-TIPO-REG NOT = "P"                                         
074000            MOVE "S" TO WKS-FLAG-ABORTO                                   
074100        ELSE                                                              
074200            UNSTRING PSE-TEXTO DELIMITED BY "|"                           
074300                INTO WPR-COD-PROFESION (WKS-IP)                           
074400                     WPR-COD-CATEGORIA (WKS-IP)                           
074500                     WPR-COD-CIVILIDAD-EJ (WKS-IP)                        
074600                     WPR-APELLIDO-EJ (WKS-IP)                             
074700                     WPR-NOMBRE-EJ (WKS-IP)                               
074800                     WPR-SAVOIRFAIRE-CANT (WKS-IP)                        
074900                     WPR-SITUACIONES-CANT (WKS-IP)                        
075000*        LOS X Y LOS W DE ESTA PROFESION VIENEN A CONTINUACION,           
075100*        EN ESE ORDEN, ANTES DE LA P DE LA PROFESION SIGUIENTE.           
075200            PERFORM 2220-LEE-UN-SAVOIRFAIRE                               
075300                   VARYING WKS-IX FROM 1 BY 1                             
075400                   UNTIL WKS-IX > WPR-SAVOIRFAIRE-CANT (WKS-IP)           
075500                         OR CORRIDA-MALA                                  
075600            PERFORM 2230-LEE-UNA-SITUACION                                
075700                   VARYING WKS-IW FROM 1 BY 1                             
075800                   UNTIL WKS-IW > WPR-SITUACIONES-CANT (WKS-IP)           
075900                         OR CORRIDA-MALA                                  
076000        END-IF                                                            
076100     END-IF.                                                              
076200 2210-LEE-UNA-PROFESION-E. EXIT.                                          
076300*                                                                         
076400 2220-LEE-UN-SAVOIRFAIRE SECTION.                                         
076500* REGISTRO X, EL MAS CHICO DEL ARBOL -- SOLO DOS CODIGOS. SE LEE          
076600* UNA VEZ POR SAVOIR-FAIRE DE LA PROFESION (VER WPR-SAVOIRFAIRE-          
076700* CANT EN 2210).                                                          
076800     READ PSEXTIN INTO REG-PSENT                                          
076900        AT END MOVE "S" TO WKS-FLAG-ABORTO                                
077000     END-READ.                                                            
077100     IF NOT CORRIDA-MALA                                                  
077200        IF PSE-TIPO-REG NOT = "X"                                         
077300            MOVE "S" TO WKS-FLAG-ABORTO                                   
077400        ELSE                                                              
077500            UNSTRING PSE-TEXTO DELIMITED BY "|"                           
077600                INTO WXP-COD-TIPO (WKS-IP, WKS-IX)                        
077700                     WXP-COD-SAVOIRFAIRE (WKS-IP, WKS-IX)                 
077800        END-IF                                                            
077900     END-IF.                                                              
078000 2220-LEE-UN-SAVOIRFAIRE-E. EXIT.                                         
078100*                                                                         
078200 2230-LEE-UNA-SITUACION SECTION.                                          
078300* LA SITUACION DE EJERCICIO (REGISTRO W) ES EL HIJO MAS ANCHO DEL         
078400* PLANO -- TRAE, ADEMAS DE SUS PROPIOS CODIGOS, TODO EL GRUPO             
078500* OPCIONAL DE LA ESTRUCTURA (SIRET/SIREN/FINESS/DOMICILIO/                
078600* CONTACTO), QUE PUEDE VENIR EN BLANCO SI LA SITUACION NO TIENE           
078700* ESTRUCTURA ASOCIADA.                                                    
078800     READ PSEXTIN INTO REG-PSENT                                          
078900        AT END MOVE "S" TO WKS-FLAG-ABORTO                                
079000     END-READ.                                                            
079100     IF NOT CORRIDA-MALA                                                  
079200        IF PSE-TIPO-REG NOT = "W"                                         
079300            MOVE "S" TO WKS-FLAG-ABORTO                                   
079400        ELSE                                                              
079500            UNSTRING PSE-TEXTO DELIMITED BY "|"                           
079600                INTO WSI-COD-MODO           (WKS-IP, WKS-IW)              
079700                     WSI-COD-SECTOR         (WKS-IP, WKS-IW)              
079800                     WSI-COD-SECCION-TABLA  (WKS-IP, WKS-IW)              
079900                     WSI-COD-ROL            (WKS-IP, WKS-IW)              
080000                     WSI-COD-GENERO-ACTIV   (WKS-IP, WKS-IW)              
080100                     WSI-AUTORIDAD-REGISTRO (WKS-IP, WKS-IW)              
080200                     WSI-ESTRUCTURA-PRESENTE(WKS-IP, WKS-IW)              
080300*                 DE ACA EN ADELANTE, GRUPO ESTRUCTURA: SITIO Y           
080400*                 ESTABLECIMIENTO JURIDICO.                               
080500                     WSI-SITIO-SIRET        (WKS-IP, WKS-IW)              
080600                     WSI-SITIO-SIREN        (WKS-IP, WKS-IW)              
080700                     WSI-SITIO-FINESS       (WKS-IP, WKS-IW)              
080800                     WSI-ESTABLEC-FINESS    (WKS-IP, WKS-IW)              
080900                     WSI-ESTRUCTURA-ID-TEC  (WKS-IP, WKS-IW)              
081000                     WSI-RAZON-SOCIAL       (WKS-IP, WKS-IW)              
081100                     WSI-ENSENA-COMERCIAL   (WKS-IP, WKS-IW)              
081200*                 DOMICILIO POSTAL DEL SITIO.                             
081300                     WSI-COMPL-DESTINATARIO (WKS-IP, WKS-IW)              
081400                     WSI-COMPL-GEOGRAFICO   (WKS-IP, WKS-IW)              
081500                     WSI-NUMERO-VIA         (WKS-IP, WKS-IW)              
081600                     WSI-INDICE-REPETICION  (WKS-IP, WKS-IW)              
081700                     WSI-COD-TIPO-VIA       (WKS-IP, WKS-IW)              
081800                     WSI-NOMBRE-VIA         (WKS-IP, WKS-IW)              
081900                     WSI-MENCION-DISTRIB    (WKS-IP, WKS-IW)              
082000                     WSI-OFICINA-CEDEX      (WKS-IP, WKS-IW)              
082100                     WSI-COD-POSTAL         (WKS-IP, WKS-IW)              
082200                     WSI-COD-COMUNA         (WKS-IP, WKS-IW)              
082300                     WSI-COD-PAIS           (WKS-IP, WKS-IW)              
082400*                 CONTACTO DE LA ESTRUCTURA E IDENTIFICADOR               
082500*                 ANTIGUO, LOS ULTIMOS SUBCAMPOS DEL REGISTRO W.          
082600                     WSI-TELEFONO           (WKS-IP, WKS-IW)              
082700                     WSI-TELEFONO2          (WKS-IP, WKS-IW)              
082800                     WSI-FAX                (WKS-IP, WKS-IW)              
082900                     WSI-EMAIL              (WKS-IP, WKS-IW)              
083000                     WSI-COD-DEPARTAMENTO   (WKS-IP, WKS-IW)              
083100                     WSI-ESTRUCTURA-ID-ANT  (WKS-IP, WKS-IW)              
083200        END-IF                                                            
083300     END-IF.                                                              
083400 2230-LEE-UNA-SITUACION-E. EXIT.                                          
083500*                                                                         
083600* ================================================================        
083700* 3010-VALIDA-VIGENCIA -- UNA PS VIVE SI NO TIENE DESACTIVACION O         
083800* SI LA REACTIVARON DESPUES DE DESACTIVARLA (ACTIVADO > DESACT.).         
083900* ================================================================        
084000 3010-VALIDA-VIGENCIA SECTION.                                            
084100     MOVE "S" TO WKS-FLAG-PS-VIGENTE.                                     
084200     MOVE "N" TO WKS-FLAG-HAY-DESACT.                                     
084300     IF PSH-DESACTIVADO-TXT NOT = SPACES                                  
084400        MOVE "S" TO WKS-FLAG-HAY-DESACT                                   
084500     END-IF.                                                              
084600     MOVE 0 TO WKS-ACTIVADO WKS-DESACTIVADO.                              
084700     IF PSH-ACTIVADO-TXT NOT = SPACES                                     
084800        MOVE PSH-ACTIVADO-TXT TO WKS-ACTIVADO                             
084900     END-IF.                                                              
085000     IF HAY-DESACTIVACION                                                 
085100        MOVE PSH-DESACTIVADO-TXT TO WKS-DESACTIVADO                       
085200        IF WKS-ACTIVADO NOT > WKS-DESACTIVADO                             
085300            MOVE "N" TO WKS-FLAG-PS-VIGENTE                               
085400        END-IF                                                            
085500     END-IF.                                                              
085600 3010-VALIDA-VIGENCIA-E. EXIT.                                            
085700*                                                                         
085800* ================================================================        
085900* 3000-EXPLOTA-PS -- UNWIND. UNA PS SIN PROFESIONES DEJA UN CLON          
086000* UNICO EN BLANCO; CON PROFESIONES, UN CLON POR PROFESION, MAS EL         
086100* PRODUCTO CRUZADO DE SAVOIR-FAIRE POR SITUACION DE EJERCICIO             
086200* CUANDO AMBAS LISTAS TRAEN DATOS.                                        
086300* ================================================================        
086400 3000-EXPLOTA-PS SECTION.                                                 
086500     IF WKS-PROFESIONES-CANT = 0                                          
086600        MOVE "N" TO WKS-FLAG-PROFESION                                    
086700        MOVE "N" TO WKS-FLAG-SAVOIRFAIRE                                  
086800        MOVE "N" TO WKS-FLAG-SITUACION                                    
086900        PERFORM 4000-ESCRIBE-LINEAS-CLON                                  
087000     ELSE                                                                 
087100        PERFORM 3210-EXPLOTA-UNA-PROFESION THRU                           
087200            3210-EXPLOTA-UNA-PROFESION-E                                  
087300            VARYING WKS-IP FROM 1 BY 1                                    
087400            UNTIL WKS-IP > WKS-PROFESIONES-CANT                           
087500     END-IF.                                                              
087600 3000-EXPLOTA-PS-E. EXIT.                                                 
087700*                                                                         
087800* ----------------------------------------------------------------        
087900* 3210-EXPLOTA-UNA-PROFESION -- DECIDE EL CASO SEGUN CUANTOS              
088000* SAVOIR-FAIRE Y SITUACIONES TRAE ESTA PROFESION.                         
088100* ----------------------------------------------------------------        
088200 3210-EXPLOTA-UNA-PROFESION SECTION.                                      
088300     MOVE "S" TO WKS-FLAG-PROFESION.                                      
088400     MOVE WPR-COD-PROFESION    (WKS-IP) TO CLP-COD-PROFESION.             
088500     MOVE WPR-COD-CATEGORIA    (WKS-IP) TO CLP-COD-CATEGORIA.             
088600     MOVE WPR-COD-CIVILIDAD-EJ (WKS-IP) TO CLP-COD-CIVILIDAD-EJ.          
088700     MOVE WPR-APELLIDO-EJ      (WKS-IP) TO CLP-APELLIDO-EJ.               
088800     MOVE WPR-NOMBRE-EJ        (WKS-IP) TO CLP-NOMBRE-EJ.                 
088900* LOS CUATRO CASOS DEL EVALUATE SON LOS CUATRO COMBOS POSIBLES DE         
089000* "TIENE SAVOIR-FAIRE" X "TIENE SITUACIONES": NI UNO NI OTRO (UNA         
089100* SOLA LINEA PARA LA PROFESION), SOLO SITUACIONES, SOLO SAVOIR-           
089200* FAIRE, O AMBOS (AHI SI SE ARMA EL PRODUCTO CRUZADO).                    
089300     EVALUATE TRUE                                                        
089400        WHEN WPR-SAVOIRFAIRE-CANT (WKS-IP) = 0                            
089500                 AND WPR-SITUACIONES-CANT (WKS-IP) = 0                    
089600            MOVE "N" TO WKS-FLAG-SAVOIRFAIRE                              
089700            MOVE "N" TO WKS-FLAG-SITUACION                                
089800            PERFORM 4000-ESCRIBE-LINEAS-CLON                              
089900        WHEN WPR-SAVOIRFAIRE-CANT (WKS-IP) = 0                            
090000            MOVE "N" TO WKS-FLAG-SAVOIRFAIRE                              
090100            PERFORM 3231-CLON-POR-SITUACION                               
090200                VARYING WKS-IW FROM 1 BY 1                                
090300                UNTIL WKS-IW > WPR-SITUACIONES-CANT (WKS-IP)              
090400        WHEN WPR-SITUACIONES-CANT (WKS-IP) = 0                            
090500            MOVE "N" TO WKS-FLAG-SITUACION                                
090600            PERFORM 3241-CLON-POR-SAVOIRFAIRE                             
090700                VARYING WKS-IX FROM 1 BY 1                                
090800                UNTIL WKS-IX > WPR-SAVOIRFAIRE-CANT (WKS-IP)              
090900        WHEN OTHER                                                        
091000*        AMBOS PRESENTES: CADA SAVOIR-FAIRE SE CRUZA CON TODAS            
091100*        LAS SITUACIONES DE LA PROFESION (3251 LLAMA A 3252 POR           
091200*        CADA SAVOIR-FAIRE).                                              
091300            PERFORM 3251-CLON-CRUZADO-EXTERNO                             
091400                VARYING WKS-IX FROM 1 BY 1                                
091500                UNTIL WKS-IX > WPR-SAVOIRFAIRE-CANT (WKS-IP)              
091600     END-EVALUATE.                                                        
091700 3210-EXPLOTA-UNA-PROFESION-E. EXIT.                                      
091800*                                                                         
091900* ----------------------------------------------------------------        
092000* 3231-CLON-POR-SITUACION -- PROFESION CON SITUACIONES PERO SIN           
092100* SAVOIR-FAIRE: UN CLON POR CADA SITUACION DE EJERCICIO.                  
092200* ----------------------------------------------------------------        
092300 3231-CLON-POR-SITUACION SECTION.                                         
092400     MOVE "S" TO WKS-FLAG-SITUACION.                                      
092500     PERFORM 9200-MUEVE-CLON-SITUACION.                                   
092600     PERFORM 4000-ESCRIBE-LINEAS-CLON.                                    
092700 3231-CLON-POR-SITUACION-E. EXIT.                                         
092800*                                                                         
092900* ----------------------------------------------------------------        
093000* 3241-CLON-POR-SAVOIRFAIRE -- PROFESION CON SAVOIR-FAIRE PERO SIN        
093100* SITUACIONES: UN CLON POR CADA SAVOIR-FAIRE.                             
093200* ----------------------------------------------------------------        
093300 3241-CLON-POR-SAVOIRFAIRE SECTION.                                       
093400     MOVE "S" TO WKS-FLAG-SAVOIRFAIRE.                                    
093500     PERFORM 9210-MUEVE-CLON-SAVOIRFAIRE.                                 
093600     PERFORM 4000-ESCRIBE-LINEAS-CLON.                                    
093700 3241-CLON-POR-SAVOIRFAIRE-E. EXIT.                                       
093800*                                                                         
093900* ----------------------------------------------------------------        
094000* 3251-CLON-CRUZADO-EXTERNO / 3252-CLON-CRUZADO-INTERNO --                
094100* PROFESION CON SAVOIR-FAIRE Y SITUACIONES: PRODUCTO CRUZADO              
094200* COMPLETO, UN CLON POR CADA PAR (SAVOIR-FAIRE, SITUACION).               
094300* ----------------------------------------------------------------        
094400 3251-CLON-CRUZADO-EXTERNO SECTION.                                       
094500     MOVE "S" TO WKS-FLAG-SAVOIRFAIRE.                                    
094600     MOVE "S" TO WKS-FLAG-SITUACION.                                      
094700     PERFORM 9210-MUEVE-CLON-SAVOIRFAIRE.                                 
094800     PERFORM 3252-CLON-CRUZADO-INTERNO                                    
094900        VARYING WKS-IW FROM 1 BY 1                                        
095000        UNTIL WKS-IW > WPR-SITUACIONES-CANT (WKS-IP).                     
095100 3251-CLON-CRUZADO-EXTERNO-E. EXIT.                                       
095200*                                                                         
095300 3252-CLON-CRUZADO-INTERNO SECTION.                                       
095400     PERFORM 9200-MUEVE-CLON-SITUACION.                                   
095500     PERFORM 4000-ESCRIBE-LINEAS-CLON.                                    
095600 3252-CLON-CRUZADO-INTERNO-E. EXIT.                                       
095700*                                                                         
095800* ----------------------------------------------------------------        
095900* 9200/9210-MUEVE-CLON-xxx -- COPIAN LOS ESCALARES DE LA SITUACION        
096000* O DEL SAVOIR-FAIRE ACTUAL (INDICES WKS-IP/WKS-IW/WKS-IX) AL             
096100* AREA DE CLON DE TRABAJO, DE DONDE LOS TOMA 5000-ARMA-LINEA.             
096200* ----------------------------------------------------------------        
096300 9200-MUEVE-CLON-SITUACION SECTION.                                       
096400     MOVE WSI-COD-MODO           (WKS-IP, WKS-IW) TO CLS-COD-MODO.        
096500     MOVE WSI-COD-SECTOR         (WKS-IP, WKS-IW) TO                      
096600        CLS-COD-SECTOR.                                                   
096700     MOVE WSI-COD-SECCION-TABLA  (WKS-IP, WKS-IW) TO                      
096800        CLS-COD-SECCION-TABLA.                                            
096900     MOVE WSI-COD-ROL            (WKS-IP, WKS-IW) TO CLS-COD-ROL.         
097000     MOVE WSI-COD-GENERO-ACTIV   (WKS-IP, WKS-IW) TO                      
097100        CLS-COD-GENERO-ACTIV.                                             
097200     MOVE WSI-AUTORIDAD-REGISTRO (WKS-IP, WKS-IW) TO                      
097300        CLS-AUTORIDAD-REGISTRO.                                           
097400     MOVE WSI-ESTRUCTURA-PRESENTE(WKS-IP, WKS-IW) TO                      
097500        CLS-ESTRUCTURA-PRESENTE.                                          
097600* LA SITUACION DE EJERCICIO TRAE ESTRUCTURA SOLO ALGUNAS VECES; SE        
097700* PRENDE EL INTERRUPTOR PARA QUE 5000-ARMA-LINEA SEPA SI LAS              
097800* COLUMNAS 25-48 (SIRET/SIREN/FINESS/RAZON SOCIAL/DOMICILIO...)           
097900* VAN O QUEDAN EN BLANCO.                                                 
098000     MOVE CLS-ESTRUCTURA-PRESENTE TO WKS-FLAG-ESTRUCTURA.                 
098100     MOVE WSI-SITIO-SIRET        (WKS-IP, WKS-IW) TO                      
098200        CLS-SITIO-SIRET.                                                  
098300     MOVE WSI-SITIO-SIREN        (WKS-IP, WKS-IW) TO                      
098400        CLS-SITIO-SIREN.                                                  
098500     MOVE WSI-SITIO-FINESS       (WKS-IP, WKS-IW) TO                      
098600        CLS-SITIO-FINESS.                                                 
098700     MOVE WSI-ESTABLEC-FINESS    (WKS-IP, WKS-IW) TO                      
098800        CLS-ESTABLEC-FINESS.                                              
098900     MOVE WSI-ESTRUCTURA-ID-TEC  (WKS-IP, WKS-IW) TO                      
099000        CLS-ESTRUCTURA-ID-TEC.                                            
099100* RAZON SOCIAL Y ENSENA SON DEL SITIO, NO DE LA ESTRUCTURA JURIDIC        
099200* COMPLETA -- ASI LAS TRAE EL PLANO DE ENTRADA.                           
099300     MOVE WSI-RAZON-SOCIAL       (WKS-IP, WKS-IW) TO                      
099400        CLS-RAZON-SOCIAL.                                                 
099500     MOVE WSI-ENSENA-COMERCIAL   (WKS-IP, WKS-IW) TO                      
099600        CLS-ENSENA-COMERCIAL.                                             
099700* DE AQUI EN ADELANTE, TODO EL BLOQUE ES EL DOMICILIO POSTAL DEL          
099800* SITIO, CAMPO POR CAMPO, EN EL MISMO ORDEN EN QUE SALEN POR LA           
099900* COLUMNA DE LA LINEA DE DETALLE.                                         
100000     MOVE WSI-COMPL-DESTINATARIO (WKS-IP, WKS-IW) TO                      
100100        CLS-COMPL-DESTINATARIO.                                           
100200     MOVE WSI-COMPL-GEOGRAFICO   (WKS-IP, WKS-IW) TO                      
100300        CLS-COMPL-GEOGRAFICO.                                             
100400     MOVE WSI-NUMERO-VIA         (WKS-IP, WKS-IW) TO                      
100500        CLS-NUMERO-VIA.                                                   
100600     MOVE WSI-INDICE-REPETICION  (WKS-IP, WKS-IW) TO                      
100700        CLS-INDICE-REPETICION.                                            
100800     MOVE WSI-COD-TIPO-VIA       (WKS-IP, WKS-IW) TO                      
100900        CLS-COD-TIPO-VIA.                                                 
101000     MOVE WSI-NOMBRE-VIA         (WKS-IP, WKS-IW) TO                      
101100        CLS-NOMBRE-VIA.                                                   
101200     MOVE WSI-MENCION-DISTRIB    (WKS-IP, WKS-IW) TO                      
101300        CLS-MENCION-DISTRIB.                                              
101400     MOVE WSI-OFICINA-CEDEX      (WKS-IP, WKS-IW) TO                      
101500        CLS-OFICINA-CEDEX.                                                
101600     MOVE WSI-COD-POSTAL         (WKS-IP, WKS-IW) TO                      
101700        CLS-COD-POSTAL.                                                   
101800     MOVE WSI-COD-COMUNA         (WKS-IP, WKS-IW) TO                      
101900        CLS-COD-COMUNA.                                                   
102000     MOVE WSI-COD-PAIS           (WKS-IP, WKS-IW) TO CLS-COD-PAIS.        
102100     MOVE WSI-TELEFONO           (WKS-IP, WKS-IW) TO CLS-TELEFONO.        
102200     MOVE WSI-TELEFONO2          (WKS-IP, WKS-IW) TO                      
102300        CLS-TELEFONO2.                                                    
102400     MOVE WSI-FAX                (WKS-IP, WKS-IW) TO CLS-FAX.             
102500     MOVE WSI-EMAIL              (WKS-IP, WKS-IW) TO CLS-EMAIL.           
102600     MOVE WSI-COD-DEPARTAMENTO   (WKS-IP, WKS-IW) TO                      
102700        CLS-COD-DEPARTAMENTO.                                             
102800     MOVE WSI-ESTRUCTURA-ID-ANT  (WKS-IP, WKS-IW) TO                      
102900        CLS-ESTRUCTURA-ID-ANT.                                            
103000 9200-MUEVE-CLON-SITUACION-E. EXIT.                                       
103100*                                                                         
103200 9210-MUEVE-CLON-SAVOIRFAIRE SECTION.                                     
103300* SOLO DOS CAMPOS -- EL SAVOIR-FAIRE ES EL HIJO MAS CHICO DE LA           
103400* PROFESION, NO TRAE GRUPO OPCIONAL COMO LA SITUACION.                    
103500     MOVE WXP-COD-TIPO        (WKS-IP, WKS-IX) TO CLX-COD-TIPO.           
103600     MOVE WXP-COD-SAVOIRFAIRE (WKS-IP, WKS-IX) TO                         
103700        CLX-COD-SAVOIRFAIRE.                                              
103800 9210-MUEVE-CLON-SAVOIRFAIRE-E. EXIT.                                     
103900*                                                                         
104000* ================================================================        
104100* 4000-ESCRIBE-LINEAS-CLON -- POR CADA IDENTIFICADOR SECUNDARIO DE        
104200* LA PS (WKS-IDS-TABLA), ARMA Y ESCRIBE UNA LINEA DE DETALLE PARA         
104300* EL CLON ACTUAL. SI LA PS NO TRAE IDENTIFICADORES, NO SALE LINEA.        
104400* ================================================================        
104500 4000-ESCRIBE-LINEAS-CLON SECTION.                                        
104600     PERFORM 5000-ARMA-LINEA-DETALLE                                      
104700        VARYING WKS-IK FROM 1 BY 1                                        
104800        UNTIL WKS-IK > PSH-IDS-CANT.                                      
104900 4000-ESCRIBE-LINEAS-CLON-E. EXIT.                                        
105000*                                                                         
105100* ================================================================        
105200* 4100/4101/4102-ORDENA-NOMBRES -- ORDENA WKS-NOMBRES-TABLA POR           
105300* FN-ORDEN ASCENDENTE (BURBUJA CLASICA, CICLOS ANIDADOS POR               
105400* PARRAFOS SEPARADOS, SIN USAR FUNCTION NI PERFORM EN LINEA).             
105500* ================================================================        
105600 4100-ORDENA-NOMBRES SECTION.                                             
105700* CON 0 O 1 PRENOMBRES EL CICLO NO ENTRA NI HACE FALTA -- YA VAN          
105800* ORDENADOS POR DEFINICION.                                               
105900     PERFORM 4101-CICLO-EXTERNO                                           
106000        VARYING WKS-I FROM 1 BY 1                                         
106100        UNTIL WKS-I >= PSH-NOMBRES-CANT.                                  
106200 4100-ORDENA-NOMBRES-E. EXIT.                                             
106300*                                                                         
106400 4101-CICLO-EXTERNO SECTION.                                              
106500* EL LIMITE "PSH-NOMBRES-CANT - WKS-I" ACORTA EL BARRIDO INTERNO          
106600* EN CADA VUELTA EXTERNA PORQUE LOS ULTIMOS YA QUEDARON EN SU             
106700* LUGAR (BURBUJA CLASICA).                                                
106800     PERFORM 4102-CICLO-INTERNO                                           
106900        VARYING WKS-J FROM 1 BY 1                                         
107000        UNTIL WKS-J > PSH-NOMBRES-CANT - WKS-I.                           
107100 4101-CICLO-EXTERNO-E. EXIT.                                              
107200*                                                                         
107300 4102-CICLO-INTERNO SECTION.                                              
107400     IF FN-ORDEN (WKS-J) > FN-ORDEN (WKS-J + 1)                           
107500        MOVE FN-NOMBRE (WKS-J)     TO WKS-NOMBRE-TEMP                     
107600        MOVE FN-ORDEN  (WKS-J)     TO WKS-ORDEN-TEMP                      
107700        MOVE FN-NOMBRE (WKS-J + 1) TO FN-NOMBRE (WKS-J)                   
107800        MOVE FN-ORDEN  (WKS-J + 1) TO FN-ORDEN  (WKS-J)                   
107900        MOVE WKS-NOMBRE-TEMP       TO FN-NOMBRE (WKS-J + 1)               
108000        MOVE WKS-ORDEN-TEMP        TO FN-ORDEN  (WKS-J + 1)               
108100     END-IF.                                                              
108200 4102-CICLO-INTERNO-E. EXIT.                                              
108300*                                                                         
108400* ================================================================        
108500* 4110/4111-UNE-NOMBRES -- JUNTA LOS PRENOMBRES YA ORDENADOS CON          
108600* UN APOSTROFE ENTRE CADA PAR (EQUIVALE A PONERLO DESPUES DE CADA         
108700* NOMBRE Y QUITAR EL ULTIMO, PERO SIN DEJAR APOSTROFE SOBRANTE).          
108800* SI NO HAY PRENOMBRES EL VALOR ES LITERALMENTE DOS APOSTROFES,           
108900* NO UNA CADENA VACIA -- ASI LO PIDE LA ESPECIFICACION DEL ARMADO         
109000* DE LINEA PARA ESTA COLUMNA.                                             
109100* ================================================================        
109200 4110-UNE-NOMBRES SECTION.                                                
109300     IF PSH-NOMBRES-CANT = 0                                              
109400        MOVE "''" TO WKS-NOMBRES-JUNTOS                                   
109500     ELSE                                                                 
109600        MOVE SPACES TO WKS-NOMBRES-JUNTOS                                 
109700        MOVE 1 TO WKS-PTR-OUT                                             
109800        PERFORM 4111-UNE-UN-NOMBRE                                        
109900            VARYING WKS-I FROM 1 BY 1                                     
110000            UNTIL WKS-I > PSH-NOMBRES-CANT                                
110100     END-IF.                                                              
110200 4110-UNE-NOMBRES-E. EXIT.                                                
110300*                                                                         
110400 4111-UNE-UN-NOMBRE SECTION.                                              
110500     MOVE FN-NOMBRE (WKS-I) TO WKS-CAMPO-40.                              
110600     PERFORM 9100-CALCULA-LONGITUD.                                       
110700     IF WKS-I = 1                                                         
110800        STRING FN-NOMBRE (WKS-I) (1:WKS-LONGITUD-CAMPO)                   
110900                DELIMITED BY SIZE                                         
111000            INTO WKS-NOMBRES-JUNTOS                                       
111100            WITH POINTER WKS-PTR-OUT                                      
111200     END-IF.                                                              
111300     IF WKS-I NOT = 1                                                     
111400        STRING "'" DELIMITED BY SIZE                                      
111500                FN-NOMBRE (WKS-I) (1:WKS-LONGITUD-CAMPO)                  
111600                DELIMITED BY SIZE                                         
111700            INTO WKS-NOMBRES-JUNTOS                                       
111800            WITH POINTER WKS-PTR-OUT                                      
111900     END-IF.                                                              
112000 4111-UNE-UN-NOMBRE-E. EXIT.                                              
112100*                                                                         
112200* ================================================================        
112300* 4200/4210-CLASIFICA-Y-UNE-IDS -- ARMA LA COLUMNA 50 (OTROS              
112400* IDENTIFICANTES): POR CADA ID DE LA PS, "ID,ETIQUETA,1", UNIDOS          
112500* POR ";". LA ETIQUETA SALE DEL PRIMER CARACTER DEL ID.                   
112600* ================================================================        
112700 4200-CLASIFICA-Y-UNE-IDS SECTION.                                        
112800     MOVE SPACES TO WKS-OTROS-IDS.                                        
112900     MOVE 1 TO WKS-PTR-CLS.                                               
113000     PERFORM 4210-CLASIFICA-UN-ID                                         
113100        VARYING WKS-I FROM 1 BY 1                                         
113200        UNTIL WKS-I > PSH-IDS-CANT.                                       
113300 4200-CLASIFICA-Y-UNE-IDS-E. EXIT.                                        
113400*                                                                         
113500 4210-CLASIFICA-UN-ID SECTION.                                            
113600* UN HUECO (ENTRY EN BLANCO) NO GENERA NADA -- PASA DE LARGO.             
113700     IF WKS-ID-ENTRY (WKS-I) = SPACES                                     
113800        MOVE SPACES TO WKS-UN-ID-CLASIFICADO                              
113900     ELSE                                                                 
114000* LA ETIQUETA SALE DEL PRIMER CARACTER DEL ID SEGUN LA TABLA DE           
114100* CODIGOS DE IDENTIFICANTE DE LA CASA; LO QUE NO SE RECONOCE CAE          
114200* EN "ADELI" POR DEFECTO (ASI LO HACIA EL ORIGINAL).                      
114300        EVALUATE WKS-ID-ENTRY (WKS-I) (1:1)                               
114400            WHEN "1" MOVE "ADELI"  TO WKS-ETIQUETA-ID                     
114500            WHEN "3" MOVE "FINESS" TO WKS-ETIQUETA-ID                     
114600            WHEN "4" MOVE "SIREN"  TO WKS-ETIQUETA-ID                     
114700            WHEN "5" MOVE "SIRET"  TO WKS-ETIQUETA-ID                     
114800            WHEN "6" MOVE "RPPS"   TO WKS-ETIQUETA-ID                     
114900            WHEN "8" MOVE "RPPS"   TO WKS-ETIQUETA-ID                     
115000            WHEN OTHER MOVE "ADELI" TO WKS-ETIQUETA-ID                    
115100        END-EVALUATE                                                      
115200* SE ARMA "ID,ETIQUETA,1" -- EL ",1" FINAL QUEDA FIJO DE LA               
115300* EPOCA EN QUE EXISTIA UN SEGUNDO INDICADOR, HOY SIEMPRE EN "1".          
115400        MOVE WKS-ID-ENTRY (WKS-I) TO WKS-CAMPO-40                         
115500        PERFORM 9100-CALCULA-LONGITUD                                     
115600        STRING WKS-ID-ENTRY (WKS-I) (1:WKS-LONGITUD-CAMPO)                
115700                DELIMITED BY SIZE                                         
115800            "," DELIMITED BY SIZE                                         
115900            WKS-ETIQUETA-ID DELIMITED BY SPACE                            
116000            ",1" DELIMITED BY SIZE                                        
116100            INTO WKS-UN-ID-CLASIFICADO                                    
116200     END-IF.                                                              
116300     MOVE WKS-UN-ID-CLASIFICADO TO WKS-CAMPO-40.                          
116400     PERFORM 9100-CALCULA-LONGITUD.                                       
116500* EL PRIMER ID CLASIFICADO ABRE WKS-OTROS-IDS SIN SEPARADOR; DE           
116600* AHI EN MAS CADA UNO SE ANTEPONE CON ";" (MISMO PATRON QUE               
116700* 4111-UNE-UN-NOMBRE CON LOS PRENOMBRES).                                 
116800     IF WKS-I = 1                                                         
116900        STRING WKS-UN-ID-CLASIFICADO (1:WKS-LONGITUD-CAMPO)               
117000                DELIMITED BY SIZE                                         
117100            INTO WKS-OTROS-IDS                                            
117200            WITH POINTER WKS-PTR-CLS                                      
117300     END-IF.                                                              
117400     IF WKS-I NOT = 1                                                     
117500        STRING ";" DELIMITED BY SIZE                                      
117600                WKS-UN-ID-CLASIFICADO (1:WKS-LONGITUD-CAMPO)              
117700                DELIMITED BY SIZE                                         
117800            INTO WKS-OTROS-IDS                                            
117900            WITH POINTER WKS-PTR-CLS                                      
118000     END-IF.                                                              
118100 4210-CLASIFICA-UN-ID-E. EXIT.                                            
118200*                                                                         
118300* ================================================================        
118400* 9100-CALCULA-LONGITUD -- LARGO SIN BLANCOS DE COLA DE                   
118500* WKS-CAMPO-40 (RUTINA GENERICA, AL ESTILO DE "RECORTE" DE                
118600* CAMPO QUE SE USABA ANTES DE TENER FUNCIONES INTRINSECAS).               
118700* ================================================================        
118800 9100-CALCULA-LONGITUD SECTION.                                           
118900     MOVE 40 TO WKS-LONGITUD-CAMPO.                                       
119000 9100-SIGUIENTE.                                                          
119100     IF WKS-LONGITUD-CAMPO = 0                                            
119200        GO TO 9100-CALCULA-LONGITUD-E                                     
119300     END-IF.                                                              
119400     IF WKS-CAMPO-40 (WKS-LONGITUD-CAMPO:1) NOT = SPACE                   
119500        GO TO 9100-CALCULA-LONGITUD-E                                     
119600     END-IF.                                                              
119700     SUBTRACT 1 FROM WKS-LONGITUD-CAMPO.                                  
119800     GO TO 9100-SIGUIENTE.                                                
119900 9100-CALCULA-LONGITUD-E. EXIT.                                           
120000*                                                                         
120100* ================================================================        
120200* 5000-ARMA-LINEA-DETALLE -- ARMA UNA FILA DE 51 CAMPOS PARA EL           
120300* IDENTIFICADOR WKS-IK DEL CLON ACTUAL Y LA ESCRIBE. LAS COLUMNAS         
120400* DE PROFESION/SAVOIR-FAIRE/SITUACION/ESTRUCTURA SOLO SE LLENAN SI        
120500* EL NIVEL CORRESPONDIENTE ESTA PRESENTE EN EL CLON; SI NO, QUEDAN        
120600* EN BLANCO (TAL COMO LAS DEJO MOVE SPACES AL EMPEZAR).                   
120700* ================================================================        
120800 5000-ARMA-LINEA-DETALLE SECTION.                                         
120900* EL MOVE SPACES INICIAL ES LO QUE DEJA EN BLANCO LAS COLUMNAS DE         
121000* UN NIVEL QUE NO APLICA AL CLON ACTUAL, SIN TENER QUE ACORDARSE D        
121100* LIMPIAR CADA GRUPO POR SEPARADO MAS ABAJO.                              
121200     MOVE SPACES TO WKS-CAMPOS-DETALLE.                                   
121300* COLUMNAS 01-03: EL IDENTIFICANTE, DESARMADO EN TIPO/NUMERO/             
121400* IDENTIFICANTE-COMPLETO.                                                 
121500     MOVE WKS-ID-ENTRY (WKS-IK) (1:1)   TO DET-01-TIPO-ID.                
121600     MOVE WKS-ID-ENTRY (WKS-IK) (2:19)  TO DET-02-ID.                     
121700     MOVE WKS-ID-ENTRY (WKS-IK)         TO DET-03-ID-NAL.                 
121800* COLUMNAS 04-13: DATOS CIVILES DE LA PS -- ESTOS NO CAMBIAN ENTRE        
121900* CLONES DE LA MISMA PS, VIENEN DIRECTO DEL REGISTRO H.                   
122000     MOVE PSH-APELLIDO                  TO DET-04-APELLIDO.               
122100     MOVE WKS-NOMBRES-JUNTOS            TO DET-05-NOMBRES.                
122200     MOVE PSH-FEC-NACIMIENTO            TO DET-06-FEC-NAC.                
122300     MOVE PSH-COD-COMUNA-NAC            TO DET-07-COD-COMUNA-NAC.         
122400     MOVE PSH-COD-PAIS-NAC              TO DET-08-COD-PAIS-NAC.           
122500     MOVE PSH-LUGAR-NACIMIENTO          TO DET-09-LUGAR-NAC.              
122600     MOVE PSH-COD-SEXO                  TO DET-10-COD-SEXO.               
122700     MOVE PSH-TELEFONO                  TO DET-11-TELEFONO.               
122800     MOVE PSH-EMAIL                     TO DET-12-EMAIL.                  
122900     MOVE PSH-COD-CIVILIDAD             TO DET-13-COD-CIVILIDAD.          
123000* DE AQUI EN ADELANTE CADA GRUPO DEPENDE DE QUE EL CLON ACTUAL            
123100* TENGA PROFESION/SAVOIR-FAIRE/SITUACION/ESTRUCTURA; CUANDO EL            
123200* PRODUCTO CARTESIANO DE 3000 NO TRAE UN NIVEL, SE SALTA SU GRUPO         
123300* COMPLETO Y QUEDA EN BLANCO POR EL MOVE SPACES DE ARRIBA.                
123400     IF HAY-PROFESION                                                     
123500        MOVE CLP-COD-PROFESION    TO DET-14-COD-PROFESION                 
123600        MOVE CLP-COD-CATEGORIA    TO DET-15-COD-CATEGORIA                 
123700        MOVE CLP-COD-CIVILIDAD-EJ TO DET-16-COD-CIVILIDAD-EJ              
123800        MOVE CLP-APELLIDO-EJ      TO DET-17-APELLIDO-EJ                   
123900        MOVE CLP-NOMBRE-EJ        TO DET-18-NOMBRE-EJ                     
124000        IF HAY-SAVOIRFAIRE                                                
124100            MOVE CLX-COD-TIPO        TO DET-19-COD-TIPO-SF                
124200            MOVE CLX-COD-SAVOIRFAIRE TO DET-20-COD-SF                     
124300        END-IF                                                            
124400* LA SITUACION TRAE SUS PROPIAS COLUMNAS 21-24 MAS LAS DE CIERRE          
124500* 49 Y 51 (AUTORIDAD Y GENERO DE ACTIVIDAD VAN AL FINAL DE LA FILA        
124600* PORQUE SE AGREGARON DESPUES QUE EL LAYOUT YA ESTABA FIJO).              
124700        IF HAY-SITUACION                                                  
124800            MOVE CLS-COD-MODO           TO DET-21-COD-MODO                
124900            MOVE CLS-COD-SECTOR         TO DET-22-COD-SECTOR              
125000            MOVE CLS-COD-SECCION-TABLA  TO DET-23-COD-SECCION-TAB         
125100            MOVE CLS-COD-ROL            TO DET-24-COD-ROL                 
125200            MOVE CLS-AUTORIDAD-REGISTRO TO                                
125300        DET-49-AUTORIDAD-REGISTRO                                         
125400            MOVE CLS-COD-GENERO-ACTIV   TO DET-51-COD-GENERO-ACTIV        
125500*        LA ESTRUCTURA ES EL GRUPO MAS ANIDADO DE TODOS -- SOLO           
125600*        VA SI LA PROPIA SITUACION LA TRAE (WKS-FLAG-ESTRUCTURA,          
125700*        SINCRONIZADO DESDE CLS-ESTRUCTURA-PRESENTE EN 9200). SON         
125800*        LAS COLUMNAS 25-48, EL BLOQUE MAS ANCHO DE LA FILA.              
125900            IF HAY-ESTRUCTURA                                             
126000                   MOVE CLS-SITIO-SIRET        TO                         
126100        DET-25-SITIO-SIRET                                                
126200                   MOVE CLS-SITIO-SIREN        TO                         
126300        DET-26-SITIO-SIREN                                                
126400                   MOVE CLS-SITIO-FINESS       TO                         
126500        DET-27-SITIO-FINESS                                               
126600                   MOVE CLS-ESTABLEC-FINESS    TO                         
126700                    DET-28-ESTABLEC-FINESS                                
126800                   MOVE CLS-ESTRUCTURA-ID-TEC  TO                         
126900                    DET-29-ESTRUCTURA-ID-TEC                              
127000                   MOVE CLS-RAZON-SOCIAL       TO                         
127100        DET-30-RAZON-SOCIAL                                               
127200                   MOVE CLS-ENSENA-COMERCIAL   TO                         
127300                    DET-31-ENSENA-COMERCIAL                               
127400                   MOVE CLS-COMPL-DESTINATARIO TO                         
127500                    DET-32-COMPL-DESTINAT                                 
127600                   MOVE CLS-COMPL-GEOGRAFICO   TO                         
127700                    DET-33-COMPL-GEOGRAFICO                               
127800                   MOVE CLS-NUMERO-VIA         TO                         
127900        DET-34-NUMERO-VIA                                                 
128000                   MOVE CLS-INDICE-REPETICION  TO                         
128100        DET-35-INDICE-REPET                                               
128200                   MOVE CLS-COD-TIPO-VIA       TO                         
128300        DET-36-COD-TIPO-VIA                                               
128400                   MOVE CLS-NOMBRE-VIA         TO                         
128500        DET-37-NOMBRE-VIA                                                 
128600                   MOVE CLS-MENCION-DISTRIB    TO                         
128700                    DET-38-MENCION-DISTRIB                                
128800                   MOVE CLS-OFICINA-CEDEX      TO                         
128900        DET-39-OFICINA-CEDEX                                              
129000                   MOVE CLS-COD-POSTAL         TO                         
129100        DET-40-COD-POSTAL                                                 
129200                   MOVE CLS-COD-COMUNA         TO                         
129300        DET-41-COD-COMUNA                                                 
129400                   MOVE CLS-COD-PAIS           TO DET-42-COD-PAIS         
129500                   MOVE CLS-TELEFONO           TO                         
129600        DET-43-TELEFONO-ESTR                                              
129700                   MOVE CLS-TELEFONO2          TO                         
129800                    DET-44-TELEFONO2-ESTR                                 
129900                   MOVE CLS-FAX                TO DET-45-FAX-ESTR         
130000                   MOVE CLS-EMAIL              TO                         
130100        DET-46-EMAIL-ESTR                                                 
130200                   MOVE CLS-COD-DEPARTAMENTO   TO                         
130300                    DET-47-COD-DEPARTAMENTO                               
130400                   MOVE CLS-ESTRUCTURA-ID-ANT  TO                         
130500                    DET-48-ESTRUCTURA-ID-ANT                              
130600            END-IF                                                        
130700        END-IF                                                            
130800     END-IF.                                                              
130900     MOVE WKS-OTROS-IDS TO DET-50-OTROS-IDS.                              
131000     PERFORM 5900-CONCATENA-LINEA.                                        
131100     WRITE REG-PSDET-OUT FROM DET-LINEA.                                  
131200     ADD 1 TO WKS-CONTADOR-FILAS.                                         
131300 5000-ARMA-LINEA-DETALLE-E. EXIT.                                         
131400*                                                                         
131500* ----------------------------------------------------------------        
131600* 5900-CONCATENA-LINEA -- UNE LOS 51 CAMPOS CON "|" EN EL ORDEN           
131700* FIJO DE LA FILA DE SALIDA (CADA CAMPO VA CON SU ANCHO COMPLETO,         
131800* RELLENO DE BLANCOS, TAL COMO LO HACIA EL PROGRAMA ORIGINAL).            
131900* ----------------------------------------------------------------        
132000 5900-CONCATENA-LINEA SECTION.                                            
132100* NO HAY IF NI EXCEPCION POR CAMPO -- SI UN GRUPO NO APLICA (EJ.          
132200* NO HAY ESTRUCTURA), 5000 YA DEJO ESAS DET-xx EN BLANCO ANTES DE         
132300* LLEGAR ACA, ASI QUE EL STRING SIEMPRE RECORRE LOS 51 CAMPOS.            
132400     STRING                                                               
132500* COL 01: PRIMER CARACTER DEL IDENTIFICANTE (TIPO)                        
132600        DET-01-TIPO-ID DELIMITED BY SIZE                                  
132700        "|" DELIMITED BY SIZE                                             
132800* COL 02: IDENTIFICANTE SIN EL PRIMER CARACTER                            
132900        DET-02-ID DELIMITED BY SIZE                                       
133000        "|" DELIMITED BY SIZE                                             
133100* COL 03: IDENTIFICACION NACIONAL (= ID COMPLETO, REDUNDANTE)             
133200        DET-03-ID-NAL DELIMITED BY SIZE                                   
133300        "|" DELIMITED BY SIZE                                             
133400* COL 04: APELLIDO DE LA PS                                               
133500        DET-04-APELLIDO DELIMITED BY SIZE                                 
133600        "|" DELIMITED BY SIZE                                             
133700* COL 05: PRENOMBRES, UNIDOS CON APOSTROFE, EN ORDEN                      
133800        DET-05-NOMBRES DELIMITED BY SIZE                                  
133900        "|" DELIMITED BY SIZE                                             
134000* COL 06: FECHA DE NACIMIENTO                                             
134100        DET-06-FEC-NAC DELIMITED BY SIZE                                  
134200        "|" DELIMITED BY SIZE                                             
134300* COL 07: CODIGO DE COMUNA DE NACIMIENTO                                  
134400        DET-07-COD-COMUNA-NAC DELIMITED BY SIZE                           
134500        "|" DELIMITED BY SIZE                                             
134600* COL 08: CODIGO DE PAIS DE NACIMIENTO                                    
134700        DET-08-COD-PAIS-NAC DELIMITED BY SIZE                             
134800        "|" DELIMITED BY SIZE                                             
134900* COL 09: LUGAR DE NACIMIENTO (TEXTO LIBRE)                               
135000        DET-09-LUGAR-NAC DELIMITED BY SIZE                                
135100        "|" DELIMITED BY SIZE                                             
135200* COL 10: CODIGO DE SEXO                                                  
135300        DET-10-COD-SEXO DELIMITED BY SIZE                                 
135400        "|" DELIMITED BY SIZE                                             
135500* COL 11: TELEFONO DE CORRESPONDENCIA DE LA PS                            
135600        DET-11-TELEFONO DELIMITED BY SIZE                                 
135700        "|" DELIMITED BY SIZE                                             
135800* COL 12: CORREO ELECTRONICO DE CORRESPONDENCIA DE LA PS                  
135900        DET-12-EMAIL DELIMITED BY SIZE                                    
136000        "|" DELIMITED BY SIZE                                             
136100* COL 13: CODIGO DE CIVILIDAD DE LA PS                                    
136200        DET-13-COD-CIVILIDAD DELIMITED BY SIZE                            
136300        "|" DELIMITED BY SIZE                                             
136400* COL 14: CODIGO DE LA PROFESION                                          
136500        DET-14-COD-PROFESION DELIMITED BY SIZE                            
136600        "|" DELIMITED BY SIZE                                             
136700* COL 15: CODIGO DE CATEGORIA PROFESIONAL                                 
136800        DET-15-COD-CATEGORIA DELIMITED BY SIZE                            
136900        "|" DELIMITED BY SIZE                                             
137000* COL 16: CODIGO DE CIVILIDAD DE EJERCICIO                                
137100        DET-16-COD-CIVILIDAD-EJ DELIMITED BY SIZE                         
137200        "|" DELIMITED BY SIZE                                             
137300* COL 17: APELLIDO DE EJERCICIO                                           
137400        DET-17-APELLIDO-EJ DELIMITED BY SIZE                              
137500        "|" DELIMITED BY SIZE                                             
137600* COL 18: PRENOMBRE DE EJERCICIO                                          
137700        DET-18-NOMBRE-EJ DELIMITED BY SIZE                                
137800        "|" DELIMITED BY SIZE                                             
137900* COL 19: CODIGO DE TIPO DE SAVOIR-FAIRE                                  
138000        DET-19-COD-TIPO-SF DELIMITED BY SIZE                              
138100        "|" DELIMITED BY SIZE                                             
138200* COL 20: CODIGO DE SAVOIR-FAIRE                                          
138300        DET-20-COD-SF DELIMITED BY SIZE                                   
138400        "|" DELIMITED BY SIZE                                             
138500* COL 21: CODIGO DE MODO DE EJERCICIO DE LA SITUACION                     
138600        DET-21-COD-MODO DELIMITED BY SIZE                                 
138700        "|" DELIMITED BY SIZE                                             
138800* COL 22: CODIGO DE SECTOR DE ACTIVIDAD                                   
138900        DET-22-COD-SECTOR DELIMITED BY SIZE                               
139000        "|" DELIMITED BY SIZE                                             
139100* COL 23: CODIGO DE SECCION DEL CUADRO DE FARMACEUTICOS                   
139200        DET-23-COD-SECCION-TAB DELIMITED BY SIZE                          
139300        "|" DELIMITED BY SIZE                                             
139400* COL 24: CODIGO DE ROL EN LA SITUACION                                   
139500        DET-24-COD-ROL DELIMITED BY SIZE                                  
139600        "|" DELIMITED BY SIZE                                             
139700* COL 25: NUMERO SIRET DEL SITIO DE LA ESTRUCTURA                         
139800        DET-25-SITIO-SIRET DELIMITED BY SIZE                              
139900        "|" DELIMITED BY SIZE                                             
140000* COL 26: NUMERO SIREN DEL SITIO DE LA ESTRUCTURA                         
140100        DET-26-SITIO-SIREN DELIMITED BY SIZE                              
140200        "|" DELIMITED BY SIZE                                             
140300* COL 27: NUMERO FINESS DEL SITIO DE LA ESTRUCTURA                        
140400        DET-27-SITIO-FINESS DELIMITED BY SIZE                             
140500        "|" DELIMITED BY SIZE                                             
140600* COL 28: NUMERO FINESS DEL ESTABLECIMIENTO JURIDICO                      
140700        DET-28-ESTABLEC-FINESS DELIMITED BY SIZE                          
140800        "|" DELIMITED BY SIZE                                             
140900* COL 29: IDENTIFICADOR TECNICO DE LA ESTRUCTURA                          
141000        DET-29-ESTRUCTURA-ID-TEC DELIMITED BY SIZE                        
141100        "|" DELIMITED BY SIZE                                             
141200* COL 30: RAZON SOCIAL DEL SITIO                                          
141300        DET-30-RAZON-SOCIAL DELIMITED BY SIZE                             
141400        "|" DELIMITED BY SIZE                                             
141500* COL 31: ENSENA COMERCIAL DEL SITIO                                      
141600        DET-31-ENSENA-COMERCIAL DELIMITED BY SIZE                         
141700        "|" DELIMITED BY SIZE                                             
141800* COL 32: COMPLEMENTO DE DESTINATARIO DEL DOMICILIO                       
141900        DET-32-COMPL-DESTINAT DELIMITED BY SIZE                           
142000        "|" DELIMITED BY SIZE                                             
142100* COL 33: COMPLEMENTO DE PUNTO GEOGRAFICO DEL DOMICILIO                   
142200        DET-33-COMPL-GEOGRAFICO DELIMITED BY SIZE                         
142300        "|" DELIMITED BY SIZE                                             
142400* COL 34: NUMERO DE VIA DEL DOMICILIO                                     
142500        DET-34-NUMERO-VIA DELIMITED BY SIZE                               
142600        "|" DELIMITED BY SIZE                                             
142700* COL 35: INDICE DE REPETICION DEL NUMERO DE VIA                          
142800        DET-35-INDICE-REPET DELIMITED BY SIZE                             
142900        "|" DELIMITED BY SIZE                                             
143000* COL 36: CODIGO DE TIPO DE VIA                                           
143100        DET-36-COD-TIPO-VIA DELIMITED BY SIZE                             
143200        "|" DELIMITED BY SIZE                                             
143300* COL 37: NOMBRE DE LA VIA                                                
143400        DET-37-NOMBRE-VIA DELIMITED BY SIZE                               
143500        "|" DELIMITED BY SIZE                                             
143600* COL 38: MENCION DE DISTRIBUCION DEL DOMICILIO                           
143700        DET-38-MENCION-DISTRIB DELIMITED BY SIZE                          
143800        "|" DELIMITED BY SIZE                                             
143900* COL 39: OFICINA CEDEX DEL DOMICILIO                                     
144000        DET-39-OFICINA-CEDEX DELIMITED BY SIZE                            
144100        "|" DELIMITED BY SIZE                                             
144200* COL 40: CODIGO POSTAL DEL DOMICILIO                                     
144300        DET-40-COD-POSTAL DELIMITED BY SIZE                               
144400        "|" DELIMITED BY SIZE                                             
144500* COL 41: CODIGO DE COMUNA DEL DOMICILIO                                  
144600        DET-41-COD-COMUNA DELIMITED BY SIZE                               
144700        "|" DELIMITED BY SIZE                                             
144800* COL 42: CODIGO DE PAIS DEL DOMICILIO                                    
144900        DET-42-COD-PAIS DELIMITED BY SIZE                                 
145000        "|" DELIMITED BY SIZE                                             
145100* COL 43: TELEFONO DE LA ESTRUCTURA                                       
145200        DET-43-TELEFONO-ESTR DELIMITED BY SIZE                            
145300        "|" DELIMITED BY SIZE                                             
145400* COL 44: SEGUNDO TELEFONO DE LA ESTRUCTURA                               
145500        DET-44-TELEFONO2-ESTR DELIMITED BY SIZE                           
145600        "|" DELIMITED BY SIZE                                             
145700* COL 45: FAX DE LA ESTRUCTURA                                            
145800        DET-45-FAX-ESTR DELIMITED BY SIZE                                 
145900        "|" DELIMITED BY SIZE                                             
146000* COL 46: CORREO ELECTRONICO DE LA ESTRUCTURA                             
146100        DET-46-EMAIL-ESTR DELIMITED BY SIZE                               
146200        "|" DELIMITED BY SIZE                                             
146300* COL 47: CODIGO DE DEPARTAMENTO DEL DOMICILIO                            
146400        DET-47-COD-DEPARTAMENTO DELIMITED BY SIZE                         
146500        "|" DELIMITED BY SIZE                                             
146600* COL 48: IDENTIFICADOR ANTIGUO DE LA ESTRUCTURA                          
146700        DET-48-ESTRUCTURA-ID-ANT DELIMITED BY SIZE                        
146800        "|" DELIMITED BY SIZE                                             
146900* COL 49: AUTORIDAD DE REGISTRO DE LA SITUACION                           
147000        DET-49-AUTORIDAD-REGISTRO DELIMITED BY SIZE                       
147100        "|" DELIMITED BY SIZE                                             
147200* COL 50: OTROS IDENTIFICANTES, LISTA CLASIFICADA UNIDA CON ";"           
147300        DET-50-OTROS-IDS DELIMITED BY SIZE                                
147400        "|" DELIMITED BY SIZE                                             
147500* COL 51: CODIGO DE GENERO DE ACTIVIDAD DE LA SITUACION                   
147600        DET-51-COD-GENERO-ACTIV DELIMITED BY SIZE                         
147700        INTO DET-LINEA.                                                   
147800 5900-CONCATENA-LINEA-E. EXIT.                                            
147900*                                                                         
148000* ================================================================        
148100* 6000-ESTADISTICAS -- CONTADORES DE DIAGNOSTICO EN PANTALLA, AL          
148200* ESTILO DE LAS SECCIONES DE ESTADISTICAS DE LA CASA (SOLO                
148300* DISPLAY, NUNCA VAN A UN REPORTE IMPRESO).                               
148400* ================================================================        
148500 6000-ESTADISTICAS SECTION.                                               
148600     DISPLAY "PSX0100 - PS LEIDAS        : " WKS-CONTADOR-PS.             
148700     DISPLAY "PSX0100 - PS DESCARTADAS   : "                              
148800        WKS-CONTADOR-DESCARTES.                                           
148900     DISPLAY "PSX0100 - FILAS ESCRITAS   : " WKS-CONTADOR-FILAS.          
149000     IF CORRIDA-MALA                                                      
149100        DISPLAY "PSX0100 - CORRIDA ABORTADA"                              
149200     END-IF.                                                              
149300 6000-ESTADISTICAS-E. EXIT.                                               
149400*                                                                         
149500* ================================================================        
149600* 6100-CALCULA-DIGEST -- RELEE PSEXTOUT YA CERRADO, EN BLOQUES DE         
149700* 4096 BYTES, Y LE SACA EL SHA-256 CON EL SERVICIO CRIPTOGRAFICO          
149800* DEL MAINFRAME (ICSF). EL RESULTADO BINARIO DE 32 BYTES SE               
149900* FORMATEA A HEXADECIMAL Y SE ESCRIBE COMO SEGUNDO PLANO.                 
150000* ================================================================        
150100 6100-CALCULA-DIGEST SECTION.                                             
150200* SE CIERRA EL PLANO RECIEN ESCRITO Y SE REABRE PARA LECTURA --           
150300* NO SE LLEVA EL DIGEST "AL VUELO" MIENTRAS SE ESCRIBE PORQUE             
150400* CSNBOWH QUIERE BLOQUES DE TAMANO FIJO, NO REGISTROS VARIABLES.          
150500     CLOSE PSEXTOUT.                                                      
150600     OPEN INPUT PSEXTOUT.                                                 
150700     MOVE SPACES TO WKS-CONTEXTO-HASH.                                    
150800     MOVE "N" TO WKS-FIN-ENTRADA.                                         
150900     PERFORM 6101-LEE-UN-BLOQUE UNTIL FIN-PSEXTIN.                        
151000     CLOSE PSEXTOUT.                                                      
151100     PERFORM 6110-FORMATEA-HEX.                                           
151200     WRITE REG-PSHEX-OUT FROM HEX-LINEA.                                  
151300 6100-CALCULA-DIGEST-E. EXIT.                                             
151400*                                                                         
151500 6101-LEE-UN-BLOQUE SECTION.                                              
151600* UN READ QUE DE AT END NO APORTA BLOQUE -- NO SE LLAMA A CSNBOWH         
151700* CON EL ULTIMO BUFFER SIN ACTUALIZAR.                                    
151800     READ PSEXTOUT INTO WKS-BLOQUE-DIGEST                                 
151900        AT END MOVE "S" TO WKS-FIN-ENTRADA                                
152000     END-READ.                                                            
152100     IF NOT FIN-PSEXTIN                                                   
152200        CALL "CSNBOWH" USING WKS-CONTEXTO-HASH, WKS-BLOQUE-DIGEST,        
152300             WKS-DIGEST-BINARIO                                           
152400     END-IF.                                                              
152500 6101-LEE-UN-BLOQUE-E. EXIT.                                              
152600*                                                                         
152700* ================================================================        
152800* 6110/6111-FORMATEA-HEX -- PASA LOS 32 BYTES DEL DIGEST A TEXTO          
152900* HEXADECIMAL EN MINUSCULAS. OJO: SE CONSERVA LA MANIA DEL PROGRAM        
153000* ORIGINAL DE NO RELLENAR CON CERO LOS BYTES MENORES A 16 (O SEA          
153100* QUE UN BYTE CHICO APORTA UN SOLO CARACTER, NO DOS). NO SE               
153200* CORRIGE: LOS CONSUMIDORES AGUAS ABAJO YA ESPERAN ESTE FORMATO.          
153300* ================================================================        
153400 6110-FORMATEA-HEX SECTION.                                               
153500* WKS-LEN-HEX VA AVANZANDO A MEDIDA QUE 6111 ESCRIBE 1 O 2                
153600* CARACTERES POR BYTE -- POR ESO EMPIEZA EN 1 Y NO EN UN CALCULO          
153700* FIJO DE POSICION (EL LARGO FINAL DEPENDE DE CUANTOS BYTES               
153800* RESULTARON MENORES A 16).                                               
153900     MOVE SPACES TO HEX-LINEA.                                            
154000     MOVE 1 TO WKS-LEN-HEX.                                               
154100     PERFORM 6111-FORMATEA-UN-BYTE                                        
154200        VARYING WKS-BYTE-DIGEST FROM 1 BY 1                               
154300        UNTIL WKS-BYTE-DIGEST > 32.                                       
154400 6110-FORMATEA-HEX-E. EXIT.                                               
154500*                                                                         
154600 6111-FORMATEA-UN-BYTE SECTION.                                           
154700     COMPUTE WKS-NIBBLE-ALTO = DGB-BYTE (WKS-BYTE-DIGEST) / 16.           
154800     COMPUTE WKS-NIBBLE-BAJO = DGB-BYTE (WKS-BYTE-DIGEST)                 
154900        - (WKS-NIBBLE-ALTO * 16).                                         
155000     IF DGB-BYTE (WKS-BYTE-DIGEST) < 16                                   
155100        MOVE HEX-DIGITO (WKS-NIBBLE-BAJO + 1)                             
155200            TO HEX-LINEA (WKS-LEN-HEX:1)                                  
155300        ADD 1 TO WKS-LEN-HEX                                              
155400     ELSE                                                                 
155500        MOVE HEX-DIGITO (WKS-NIBBLE-ALTO + 1)                             
155600            TO HEX-LINEA (WKS-LEN-HEX:1)                                  
155700        ADD 1 TO WKS-LEN-HEX                                              
155800        MOVE HEX-DIGITO (WKS-NIBBLE-BAJO + 1)                             
155900            TO HEX-LINEA (WKS-LEN-HEX:1)                                  
156000        ADD 1 TO WKS-LEN-HEX                                              
156100     END-IF.                                                              
156200 6111-FORMATEA-UN-BYTE-E. EXIT.                                           
156300*                                                                         
156400* ================================================================        
156500* 6200-EXTRAE-FECHA-DE-NOMBRE -- BUSCA EN WKS-NOMBRE-BUSCADO LA           
156600* PRIMERA CORRIDA DE 12 DIGITOS SEGUIDOS Y LA INTERPRETA COMO             
156700* AAAAMMDDHHMM. OJO: LA HORA SE TOMA TAL CUAL VIENE EN EL NOMBRE,         
156800* SIN AJUSTE AM/PM -- ASI SE VENIA HACIENDO DESDE EL PROGRAMA             
156900* ORIGINAL Y LOS REPORTES QUE LA USAN SOLO COMPARAN ENTRE SI, NO          
157000* CONTRA RELOJ, ASI QUE NO SE TOCA. SI NO HAY 12 DIGITOS SEGUIDOS         
157100* LA FECHA QUEDA EN CERO (EPOCA).                                         
157200* ================================================================        
157300 6200-EXTRAE-FECHA-DE-NOMBRE SECTION.                                     
157400* WKS-UNDER HACE DE PUNTERO DE BARRIDO (NO DE CONTADOR DE GUIONES         
157500* BAJOS, A PESAR DEL NOMBRE QUE LE QUEDO DEL PROGRAMA ORIGINAL --         
157600* RECORRE CARACTER POR CARACTER HASTA ENCONTRAR LOS 12 DIGITOS.)          
157700     MOVE ZERO TO WKS-TIMESTAMP-ARCHIVO.                                  
157800     MOVE ZERO TO WKS-DIGITOS-SEGUIDOS.                                   
157900     MOVE ZERO TO WKS-POS-SCAN.                                           
158000     MOVE 50 TO WKS-LEN-NOMBRE-ARCHIVO.                                   
158100     MOVE 1 TO WKS-UNDER.                                                 
158200     PERFORM 6201-EXAMINA-UN-CARACTER                                     
158300        VARYING WKS-UNDER FROM 1 BY 1                                     
158400        UNTIL WKS-UNDER > WKS-LEN-NOMBRE-ARCHIVO                          
158500        OR WKS-DIGITOS-SEGUIDOS = 12.                                     
158600     IF WKS-DIGITOS-SEGUIDOS = 12                                         
158700        MOVE WKS-NOMBRE-BUSCADO (WKS-POS-SCAN:12) TO                      
158800        WKS-TIMESTAMP-ARCHIVO                                             
158900     END-IF.                                                              
159000 6200-EXTRAE-FECHA-DE-NOMBRE-E. EXIT.                                     
159100*                                                                         
159200 6201-EXAMINA-UN-CARACTER SECTION.                                        
159300     IF WKS-NOMBRE-BUSCADO (WKS-UNDER:1) IS NUMERIC                       
159400        ADD 1 TO WKS-DIGITOS-SEGUIDOS                                     
159500        IF WKS-DIGITOS-SEGUIDOS = 1                                       
159600        MOVE WKS-UNDER TO WKS-POS-SCAN                                    
159700        END-IF                                                            
159800     ELSE                                                                 
159900        MOVE ZERO TO WKS-DIGITOS-SEGUIDOS                                 
160000     END-IF.                                                              
160100 6201-EXAMINA-UN-CARACTER-E. EXIT.                                        
160200*                                                                         
160300* ================================================================        
160400* 6250-AGREGA-MANIFIESTO -- DEJA CONSTANCIA DE LA CORRIDA EN EL           
160500* MANIFIESTO PSMANF (HACE LAS VECES DEL LISTADO DE DIRECTORIO QUE         
160600* NO EXISTE EN BATCH). SI LA LLAVE YA EXISTIERA (DOS CORRIDAS EN E        
160700* MISMO MINUTO) SE DEJA CONSTANCIA EN BITACORA Y SE SIGUE, NO SE          
160800* ABORTA LA CORRIDA POR ESO.                                              
160900* ================================================================        
161000 6250-AGREGA-MANIFIESTO SECTION.                                          
161100     MOVE WKS-TIMESTAMP-CORRIDA TO MAN-TIMESTAMP.                         
161200     MOVE WKS-NOMBRE-EXTRACTO   TO MAN-PREFIJO.                           
161300     MOVE WKS-NOMBRE-DETALLE    TO MAN-NOMBRE-DETALLE.                    
161400     MOVE WKS-NOMBRE-DIGEST     TO MAN-NOMBRE-DIGEST.                     
161500     MOVE "N"                   TO MAN-FLAG-DEMO.                         
161600     MOVE WKS-FECHA8            TO MAN-FECHA-PRODUCCION.                  
161700     MOVE SPACES                TO FILLER OF REG-PSMAN.                   
161800     WRITE REG-PSMAN.                                                     
161900     IF FS-PSMANF NOT = "00"                                              
162000        MOVE "PSX0100" TO PROGRAMA                                        
162100        MOVE "PSMANF"  TO ARCHIVO                                         
162200        MOVE "WRITE"   TO ACCION                                          
162300        MOVE MAN-TIMESTAMP TO LLAVE                                       
162400        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
162500             FS-PSMANF, FSE-PSMANF                                        
162600     END-IF.                                                              
162700 6250-AGREGA-MANIFIESTO-E. EXIT.                                          
162800*                                                                         
162900* ================================================================        
163000* 6300-BUSCA-ULTIMO-EXTRACTO -- RECORRE EL MANIFIESTO PSMANF DE           
163100* PUNTA A PUNTA Y SE QUEDA CON LA FILA DE MAYOR MAN-TIMESTAMP             
163200* CUYO PREFIJO COINCIDA CON EL EXTRACTO ACTUAL. SIRVE TANTO PARA          
163300* EL PASO 10 DEL FLUJO COMO PARA LA DEPURACION DE ABAJO.                  
163400* ================================================================        
163500 6300-BUSCA-ULTIMO-EXTRACTO SECTION.                                      
163600* EL START POSICIONA EN LA PRIMERA LLAVE (TIMESTAMP) DEL ARCHIVO;         
163700* DE AHI 6301 RECORRE TODO CON READ NEXT, SIN SALTOS.                     
163800     MOVE ZERO   TO WKS-MAX-TIMESTAMP.                                    
163900     MOVE SPACES TO WKS-MAX-PREFIJO.                                      
164000     MOVE SPACES TO WKS-MAX-DETALLE.                                      
164100     MOVE "N" TO WKS-FIN-ENTRADA.                                         
164200     MOVE 1 TO MAN-TIMESTAMP.                                             
164300     START PSMANF KEY NOT LESS THAN MAN-TIMESTAMP                         
164400        INVALID KEY MOVE "S" TO WKS-FIN-ENTRADA.                          
164500     PERFORM 6301-REVISA-UNA-FILA UNTIL FIN-PSMANF.                       
164600 6300-BUSCA-ULTIMO-EXTRACTO-E. EXIT.                                      
164700*                                                                         
164800 6301-REVISA-UNA-FILA SECTION.                                            
164900     READ PSMANF NEXT RECORD                                              
165000        AT END MOVE "S" TO WKS-FIN-ENTRADA                                
165100     END-READ.                                                            
165200     IF NOT FIN-PSMANF                                                    
165300        IF MAN-PREFIJO = WKS-NOMBRE-EXTRACTO                              
165400           AND NOT MAN-ES-DEMO                                            
165500           AND MAN-TIMESTAMP > WKS-MAX-TIMESTAMP                          
165600           MOVE MAN-TIMESTAMP     TO WKS-MAX-TIMESTAMP                    
165700           MOVE MAN-PREFIJO       TO WKS-MAX-PREFIJO                      
165800           MOVE MAN-NOMBRE-DETALLE TO WKS-MAX-DETALLE                     
165900        END-IF                                                            
166000     END-IF.                                                              
166100 6301-REVISA-UNA-FILA-E. EXIT.                                            
166200*                                                                         
166300* ================================================================        
166400* 6400-DEPURA-MANIFIESTO -- DEPURACION: UNA VEZ QUE SE SABE CUAL          
166500* ES LA FILA MAS NUEVA (WKS-MAX-TIMESTAMP, CALCULADO POR 6300             
166600* ARRIBA) SE BORRAN DEL MANIFIESTO TODAS LAS DEMAS FILAS DE ESTE          
166700* PREFIJO, SALVO LA FILA DEMO PERMANENTE (MAN-FLAG-DEMO = "S"),           
166800* QUE NUNCA SE TOCA.                                                      
166900* ================================================================        
167000 6400-DEPURA-MANIFIESTO SECTION.                                          
167100* PRIMERO SE RECALCULA LA FILA GANADORA (PUEDE SER LA QUE RECIEN          
167200* SE AGREGO EN 6250), LUEGO SE VUELVE A RECORRER PARA BORRAR TODO         
167300* LO DEMAS DE ESTE PREFIJO.                                               
167400     PERFORM 6300-BUSCA-ULTIMO-EXTRACTO.                                  
167500     MOVE "N" TO WKS-FIN-ENTRADA.                                         
167600     MOVE 1 TO MAN-TIMESTAMP.                                             
167700     START PSMANF KEY NOT LESS THAN MAN-TIMESTAMP                         
167800        INVALID KEY MOVE "S" TO WKS-FIN-ENTRADA.                          
167900     PERFORM 6401-DEPURA-UNA-FILA UNTIL FIN-PSMANF.                       
168000 6400-DEPURA-MANIFIESTO-E. EXIT.                                          
168100*                                                                         
168200 6401-DEPURA-UNA-FILA SECTION.                                            
168300     READ PSMANF NEXT RECORD                                              
168400        AT END MOVE "S" TO WKS-FIN-ENTRADA                                
168500     END-READ.                                                            
168600     IF NOT FIN-PSMANF                                                    
168700        IF MAN-PREFIJO = WKS-NOMBRE-EXTRACTO                              
168800           AND NOT MAN-ES-DEMO                                            
168900           AND MAN-TIMESTAMP NOT = WKS-MAX-TIMESTAMP                      
169000           DELETE PSMANF RECORD                                           
169100           INVALID KEY                                                    
169200              MOVE "PSX0100" TO PROGRAMA                                  
169300              MOVE "PSMANF"  TO ARCHIVO                                   
169400              MOVE "DELETE"  TO ACCION                                    
169500              MOVE MAN-TIMESTAMP TO LLAVE                                 
169600              CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,            
169700                LLAVE, FS-PSMANF, FSE-PSMANF                              
169800        END-IF                                                            
169900     END-IF.                                                              
170000 6401-DEPURA-UNA-FILA-E. EXIT.                                            
170100*                                                                         
170200* ================================================================        
170300* 6500-COMPONE-NOTIF-EXITO -- ARMA EL TEXTO DEL AVISO DE EXITO CON        
170400* EL NOMBRE DEL EXTRACTO VIGENTE Y SU FECHA/HORA, SACADA DE VUELTA        
170500* DEL PROPIO NOMBRE DE ARCHIVO (NO DEL RELOJ DE LA CORRIDA, PORQUE        
170600* EL EXTRACTO VIGENTE PODRIA NO SER EL DE ESTA CORRIDA). EL CORREO        
170700* REAL NO SE MANDA DESDE ESTE PROGRAMA, SOLO SE DEJA EL MENSAJE EN        
170800* PANTALLA PARA QUE LO LEVANTE EL MONITOR DE LA CORRIDA.                  
170900* ================================================================        
171000 6500-COMPONE-NOTIF-EXITO SECTION.                                        
171100* SI 6300 NO ENCONTRO NINGUNA FILA VIGENTE PARA ESTE PREFIJO (NI          
171200* LA QUE RECIEN SE AGREGO), ALGO SALIO MAL AL AGREGARLA -- SE             
171300* NOTIFICA COMO FALLO AUNQUE LA CORRIDA EN SI NO HAYA ABORTADO.           
171400     IF WKS-MAX-TIMESTAMP = ZERO                                          
171500        PERFORM 6510-COMPONE-NOTIF-FALLO                                  
171600     ELSE                                                                 
171700        MOVE WKS-MAX-DETALLE TO WKS-NOMBRE-BUSCADO                        
171800        PERFORM 6200-EXTRAE-FECHA-DE-NOMBRE                               
171900        MOVE SPACES TO WKS-MENSAJE-CORREO                                 
172000*    EL STRING ARMA "DD MES AAAA HORA HH:MM" A PARTIR DE LOS              
172100*    SUBCAMPOS QUE 6200/6201 YA DESARMARON DEL NOMBRE DE ARCHIVO,         
172200*    CON EL NOMBRE DE MES EN TEXTO SACADO DE LA TABLA TM-MES-TXT.         
172300        STRING "EXTRACTO PS GENERADO: " DELIMITED BY SIZE                 
172400              WKS-MAX-DETALLE DELIMITED BY SPACE                          
172500           " - FECHA "          DELIMITED BY SIZE                         
172600              TSA-DIA                DELIMITED BY SIZE                    
172700           " "                  DELIMITED BY SIZE                         
172800              TM-MES-TXT (TSA-MES) DELIMITED BY SIZE                      
172900           " "                  DELIMITED BY SIZE                         
173000              TSA-ANIO               DELIMITED BY SIZE                    
173100           " HORA "          DELIMITED BY SIZE                            
173200              TSA-HORA               DELIMITED BY SIZE                    
173300           ":"                  DELIMITED BY SIZE                         
173400              TSA-MINUTO             DELIMITED BY SIZE                    
173500           INTO WKS-MENSAJE-CORREO                                        
173600        END-STRING                                                        
173700        DISPLAY WKS-ASUNTO-CORREO                                         
173800        DISPLAY WKS-MENSAJE-CORREO                                        
173900     END-IF.                                                              
174000 6500-COMPONE-NOTIF-EXITO-E. EXIT.                                        
174100*                                                                         
174200 6510-COMPONE-NOTIF-FALLO SECTION.                                        
174300     MOVE SPACES TO WKS-MENSAJE-CORREO.                                   
174400     MOVE "NO SE PUDO GENERAR EL EXTRACTO PS EN ESTA CORRIDA"             
174500        TO WKS-MENSAJE-CORREO.                                            
174600     DISPLAY WKS-ASUNTO-CORREO.                                           
174700     DISPLAY WKS-MENSAJE-CORREO.                                          
174800 6510-COMPONE-NOTIF-FALLO-E. EXIT.                                        
174900*                                                                         
175000* ================================================================        
175100* 7000-CIERRA-ARCHIVOS -- CIERRE FINAL DE TODO LO QUE HAYA QUEDADO        
175200* ABIERTO. EL DETALLE Y EL DIGEST YA SE CERRARON ANTES (6100), ASI        
175300* QUE AQUI SOLO FALTAN ENTRADA Y MANIFIESTO.                              
175400* ================================================================        
175500 7000-CIERRA-ARCHIVOS SECTION.                                            
175600* UN CLOSE DE MAS SOBRE UN ARCHIVO QUE NO LLEGO A ABRIRSE (CORRIDA        
175700* MALA DESDE 1000) NO ROMPE NADA EN ESTE COMPILADOR -- QUEDA FS           
175800* DISTINTO DE "00" PERO YA NADIE LO MIRA DESPUES DE ESTO.                 
175900     CLOSE PSEXTIN.                                                       
176000     CLOSE PSEXTDIG.                                                      
176100     CLOSE PSMANF.                                                        
176200 7000-CIERRA-ARCHIVOS-E. EXIT.                                            
