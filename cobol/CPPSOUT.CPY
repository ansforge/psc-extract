000100*****************************************************************         
000200* CPPSOUT  -  LINEA DE DETALLE DEL EXTRACTO (51 CAMPOS SEPARADOS          
000300*             POR "|") Y LINEA DEL DIGEST SHA-256 ADJUNTO.                
000400* LA CABECERA IMPRESA SOLO TRAE ETIQUETA PARA 50 COLUMNAS PERO LA         
000500* FILA DE DATOS SIEMPRE EMITE 51 VALORES (VER CAMPO 51). SE               
000600* CONSERVA TAL COMO VIENE DEL PROGRAMA ORIGINAL, SIN CORREGIR.            
000700*****************************************************************         
000800 01  REG-PSDET.                                                           
000900     02  DET-LINEA              PIC X(1400).                              
001000*                                                                         
001100 01  REG-PSHEX.                                                           
001200     02  HEX-LINEA              PIC X(64).                                
001300*                                                                         
001400* -------  CAMPOS INDIVIDUALES DE LA LINEA DE DETALLE  ----------         
001500 01  WKS-CAMPOS-DETALLE.                                                  
001600* 01 - PRIMER CARACTER DEL IDENTIFICANTE (TIPO)                           
001700     02  DET-01-TIPO-ID           PIC X(01).                              
001800* 02 - IDENTIFICANTE SIN EL PRIMER CARACTER                               
001900     02  DET-02-ID                PIC X(19).                              
002000* 03 - IDENTIFICACION NACIONAL (= ID COMPLETO, REDUNDANTE)                
002100     02  DET-03-ID-NAL            PIC X(20).                              
002200* 04 - APELLIDO DE LA PS                                                  
002300     02  DET-04-APELLIDO          PIC X(35).                              
002400* 05 - PRENOMBRES, UNIDOS CON APOSTROFE, EN ORDEN                         
002500     02  DET-05-NOMBRES           PIC X(122).                             
002600* 06 - FECHA DE NACIMIENTO                                                
002700     02  DET-06-FEC-NAC           PIC X(10).                              
002800* 07 - CODIGO DE COMUNA DE NACIMIENTO                                     
002900     02  DET-07-COD-COMUNA-NAC    PIC X(10).                              
003000* 08 - CODIGO DE PAIS DE NACIMIENTO                                       
003100     02  DET-08-COD-PAIS-NAC      PIC X(10).                              
003200* 09 - LUGAR DE NACIMIENTO (TEXTO LIBRE)                                  
003300     02  DET-09-LUGAR-NAC         PIC X(40).                              
003400* 10 - CODIGO DE SEXO                                                     
003500     02  DET-10-COD-SEXO          PIC X(01).                              
003600* 11 - TELEFONO DE CORRESPONDENCIA DE LA PS                               
003700     02  DET-11-TELEFONO          PIC X(20).                              
003800* 12 - CORREO ELECTRONICO DE CORRESPONDENCIA DE LA PS                     
003900     02  DET-12-EMAIL             PIC X(50).                              
004000* 13 - CODIGO DE CIVILIDAD DE LA PS                                       
004100     02  DET-13-COD-CIVILIDAD     PIC X(10).                              
004200* 14 - CODIGO DE LA PROFESION                                             
004300     02  DET-14-COD-PROFESION     PIC X(10).                              
004400* 15 - CODIGO DE CATEGORIA PROFESIONAL                                    
004500     02  DET-15-COD-CATEGORIA     PIC X(10).                              
004600* 16 - CODIGO DE CIVILIDAD DE EJERCICIO                                   
004700     02  DET-16-COD-CIVILIDAD-EJ  PIC X(10).                              
004800* 17 - APELLIDO DE EJERCICIO                                              
004900     02  DET-17-APELLIDO-EJ       PIC X(35).                              
005000* 18 - PRENOMBRE DE EJERCICIO                                             
005100     02  DET-18-NOMBRE-EJ         PIC X(35).                              
005200* 19 - CODIGO DE TIPO DE SAVOIR-FAIRE                                     
005300     02  DET-19-COD-TIPO-SF       PIC X(10).                              
005400* 20 - CODIGO DE SAVOIR-FAIRE                                             
005500     02  DET-20-COD-SF            PIC X(10).                              
005600* 21 - CODIGO DE MODO DE EJERCICIO DE LA SITUACION                        
005700     02  DET-21-COD-MODO          PIC X(10).                              
005800* 22 - CODIGO DE SECTOR DE ACTIVIDAD                                      
005900     02  DET-22-COD-SECTOR        PIC X(10).                              
006000* 23 - CODIGO DE SECCION DEL CUADRO DE FARMACEUTICOS                      
006100     02  DET-23-COD-SECCION-TAB   PIC X(10).                              
006200* 24 - CODIGO DE ROL EN LA SITUACION                                      
006300     02  DET-24-COD-ROL           PIC X(10).                              
006400* 25 - NUMERO SIRET DEL SITIO DE LA ESTRUCTURA                            
006500     02  DET-25-SITIO-SIRET       PIC X(14).                              
006600* 26 - NUMERO SIREN DEL SITIO DE LA ESTRUCTURA                            
006700     02  DET-26-SITIO-SIREN       PIC X(09).                              
006800* 27 - NUMERO FINESS DEL SITIO DE LA ESTRUCTURA                           
006900     02  DET-27-SITIO-FINESS      PIC X(09).                              
007000* 28 - NUMERO FINESS DEL ESTABLECIMIENTO JURIDICO                         
007100     02  DET-28-ESTABLEC-FINESS   PIC X(09).                              
007200* 29 - IDENTIFICADOR TECNICO DE LA ESTRUCTURA                             
007300     02  DET-29-ESTRUCTURA-ID-TEC PIC X(20).                              
007400* 30 - RAZON SOCIAL DEL SITIO                                             
007500     02  DET-30-RAZON-SOCIAL      PIC X(60).                              
007600* 31 - ENSENA COMERCIAL DEL SITIO                                         
007700     02  DET-31-ENSENA-COMERCIAL  PIC X(60).                              
007800* 32 - COMPLEMENTO DE DESTINATARIO DEL DOMICILIO                          
007900     02  DET-32-COMPL-DESTINAT    PIC X(40).                              
008000* 33 - COMPLEMENTO DE PUNTO GEOGRAFICO DEL DOMICILIO                      
008100     02  DET-33-COMPL-GEOGRAFICO  PIC X(40).                              
008200* 34 - NUMERO DE VIA DEL DOMICILIO                                        
008300     02  DET-34-NUMERO-VIA        PIC X(06).                              
008400* 35 - INDICE DE REPETICION DEL NUMERO DE VIA                             
008500     02  DET-35-INDICE-REPET      PIC X(03).                              
008600* 36 - CODIGO DE TIPO DE VIA                                              
008700     02  DET-36-COD-TIPO-VIA      PIC X(06).                              
008800* 37 - NOMBRE DE LA VIA                                                   
008900     02  DET-37-NOMBRE-VIA        PIC X(40).                              
009000* 38 - MENCION DE DISTRIBUCION DEL DOMICILIO                              
009100     02  DET-38-MENCION-DISTRIB   PIC X(40).                              
009200* 39 - OFICINA CEDEX DEL DOMICILIO                                        
009300     02  DET-39-OFICINA-CEDEX     PIC X(30).                              
009400* 40 - CODIGO POSTAL DEL DOMICILIO                                        
009500     02  DET-40-COD-POSTAL        PIC X(10).                              
009600* 41 - CODIGO DE COMUNA DEL DOMICILIO                                     
009700     02  DET-41-COD-COMUNA        PIC X(10).                              
009800* 42 - CODIGO DE PAIS DEL DOMICILIO                                       
009900     02  DET-42-COD-PAIS          PIC X(10).                              
010000* 43 - TELEFONO DE LA ESTRUCTURA                                          
010100     02  DET-43-TELEFONO-ESTR     PIC X(20).                              
010200* 44 - SEGUNDO TELEFONO DE LA ESTRUCTURA                                  
010300     02  DET-44-TELEFONO2-ESTR    PIC X(20).                              
010400* 45 - FAX DE LA ESTRUCTURA                                               
010500     02  DET-45-FAX-ESTR          PIC X(20).                              
010600* 46 - CORREO ELECTRONICO DE LA ESTRUCTURA                                
010700     02  DET-46-EMAIL-ESTR        PIC X(50).                              
010800* 47 - CODIGO DE DEPARTAMENTO DEL DOMICILIO                               
010900     02  DET-47-COD-DEPARTAMENTO  PIC X(10).                              
011000* 48 - IDENTIFICADOR ANTIGUO DE LA ESTRUCTURA                             
011100     02  DET-48-ESTRUCTURA-ID-ANT PIC X(20).                              
011200* 49 - AUTORIDAD DE REGISTRO DE LA SITUACION                              
011300     02  DET-49-AUTORIDAD-REGISTRO PIC X(20).                             
011400* 50 - OTROS IDENTIFICANTES, LISTA CLASIFICADA UNIDA CON ";"              
011500     02  DET-50-OTROS-IDS         PIC X(200).                             
011600* 51 - CODIGO DE GENERO DE ACTIVIDAD DE LA SITUACION                      
011700     02  DET-51-COD-GENERO-ACTIV  PIC X(10).                              
