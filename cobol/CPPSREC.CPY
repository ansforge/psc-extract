000100*****************************************************************         
000200* CPPSREC   -  LAYOUT DEL EXTRACTO DE ENTRADA PS (PROFESSIONNEL           
000300*             DE SANTE) PRE-CARGADO POR EL INTERFAZ DE REGISTRO           
000400*             NACIONAL. CUATRO TIPOS DE REGISTRO FISICO COMPARTEN         
000500*             UNA MISMA LINEA DE TEXTO SEPARADA POR "|" :                 
000600*                H = ENCABEZADO PS  (UNO POR PS)                          
000700*                P = PROFESION      (0-N POR PS, SIGUE A LA H)            
000800*                X = SAVOIR-FAIRE   (0-N POR PROFESION)                   
000900*                W = SITUACION DE EJERCICIO (0-N POR PROFESION,           
001000*                    INCLUYE LOS DATOS DE ESTRUCTURA SI PROCEDE)          
001100* EL ORDEN DE LLEGADA SE RESPETA: TODAS LAS P,X,W DE UNA PS VIENEN        
001200* INMEDIATAMENTE DESPUES DE SU H, ANTES DE LA H SIGUIENTE.                
001300*****************************************************************         
001400 01  REG-PSENT.                                                           
001500     02  PSE-TIPO-REG           PIC X(01).                                
001600     02  PSE-TEXTO              PIC X(299).                               
001700*                                                                         
001800* -------  CAMPOS DEL REGISTRO H (ENCABEZADO DE LA PS)  ---------         
001900 01  WKS-PSHDR.                                                           
002000* TIPO DEL IDENTIFICANTE PRINCIPAL (NO SE USA DIRECTO EN LA SALIDA        
002100* PORQUE EL PRIMER CARACTER DEL ID YA LO TRAE).                           
002200     02  PSH-ID-TIPO            PIC X(10).                                
002300* IDENTIFICANTE PRINCIPAL DE LA PS (SOLO PARA BITACORA).                  
002400     02  PSH-ID                 PIC X(20).                                
002500* NUMERO DE IDENTIFICACION NACIONAL (NO SE USA DIRECTO).                  
002600     02  PSH-ID-NACIONAL        PIC X(20).                                
002700* APELLIDO DE LA PS.                                                      
002800     02  PSH-APELLIDO           PIC X(35).                                
002900* CANTIDAD DE PRENOMBRES QUE TRAE PSH-NOMBRES-TXT.                        
003000     02  PSH-NOMBRES-CANT       PIC 9(02).                                
003100* PRENOMBRES CON SU ORDEN DE PRESENTACION, TEXTO PLANO QUE 2100           
003200* DESARMA EN LA TABLA WKS-NOMBRES-TABLA.                                  
003300     02  PSH-NOMBRES-TXT        PIC X(120).                               
003400* FECHA DE NACIMIENTO (PASA TAL CUAL, COMO TEXTO).                        
003500     02  PSH-FEC-NACIMIENTO     PIC X(10).                                
003600* CODIGO DE COMUNA DE NACIMIENTO.                                         
003700     02  PSH-COD-COMUNA-NAC     PIC X(10).                                
003800* CODIGO DE PAIS DE NACIMIENTO.                                           
003900     02  PSH-COD-PAIS-NAC       PIC X(10).                                
004000* LUGAR DE NACIMIENTO, TEXTO LIBRE.                                       
004100     02  PSH-LUGAR-NACIMIENTO   PIC X(40).                                
004200* CODIGO DE SEXO.                                                         
004300     02  PSH-COD-SEXO           PIC X(01).                                
004400* TELEFONO DE CORRESPONDENCIA.                                            
004500     02  PSH-TELEFONO           PIC X(20).                                
004600* CORREO ELECTRONICO DE CORRESPONDENCIA.                                  
004700     02  PSH-EMAIL              PIC X(50).                                
004800* CODIGO DE CIVILIDAD DE LA PS.                                           
004900     02  PSH-COD-CIVILIDAD      PIC X(10).                                
005000* CANTIDAD DE IDENTIFICANTES SECUNDARIOS QUE TRAE PSH-IDS-TXT.            
005100     02  PSH-IDS-CANT           PIC 9(02).                                
005200* IDENTIFICANTES SECUNDARIOS, TEXTO PLANO QUE 4200 CLASIFICA POR          
005300* PRIMER DIGITO Y UNE CON ";" PARA LA COLUMNA 50.                         
005400     02  PSH-IDS-TXT            PIC X(160).                               
005500* FECHA/HORA DE ACTIVACION DE LA PS (ENTERO TIPO EPOCA, COMO              
005600* TEXTO PARA NO PERDER DIGITOS EN LA LECTURA DEL PLANO).                  
005700     02  PSH-ACTIVADO-TXT       PIC X(14).                                
005800* FECHA/HORA DE DESACTIVACION; EN BLANCO SI LA PS SIGUE ACTIVA.           
005900     02  PSH-DESACTIVADO-TXT    PIC X(14).                                
006000* CANTIDAD DE PROFESIONES DE LA PS (CUANTOS REGISTROS P LE SIGUEN         
006100* ANTES DE LA H SIGUIENTE).                                               
006200     02  PSH-PROFESIONES-CANT   PIC 9(02).                                
006300     02  FILLER                 PIC X(30).                                
006400*                                                                         
006500* -------  CAMPOS DEL REGISTRO P (PROFESION DE LA PS)  ----------         
006600 01  WKS-PSPRO.                                                           
006700* CODIGO DE LA PROFESION.                                                 
006800     02  PSP-COD-PROFESION      PIC X(10).                                
006900* CODIGO DE CATEGORIA PROFESIONAL.                                        
007000     02  PSP-COD-CATEGORIA      PIC X(10).                                
007100* CODIGO DE CIVILIDAD DE EJERCICIO.                                       
007200     02  PSP-COD-CIVILIDAD-EJ   PIC X(10).                                
007300* APELLIDO DE EJERCICIO.                                                  
007400     02  PSP-APELLIDO-EJ        PIC X(35).                                
007500* PRENOMBRE DE EJERCICIO.                                                 
007600     02  PSP-NOMBRE-EJ          PIC X(35).                                
007700* CANTIDAD DE SAVOIR-FAIRE DE ESTA PROFESION (CUANTOS REGISTROS X         
007800* LE SIGUEN).                                                             
007900     02  PSP-SAVOIRFAIRE-CANT   PIC 9(02).                                
008000* CANTIDAD DE SITUACIONES DE EJERCICIO DE ESTA PROFESION (CUANTOS         
008100* REGISTROS W LE SIGUEN).                                                 
008200     02  PSP-SITUACIONES-CANT   PIC 9(02).                                
008300     02  FILLER                 PIC X(30).                                
008400*                                                                         
008500* -------  CAMPOS DEL REGISTRO X (SAVOIR-FAIRE DE LA PROFESION) -         
008600 01  WKS-PSEXP.                                                           
008700* CODIGO DE TIPO DE SAVOIR-FAIRE.                                         
008800     02  PSX-COD-TIPO           PIC X(10).                                
008900* CODIGO DE SAVOIR-FAIRE.                                                 
009000     02  PSX-COD-SAVOIRFAIRE    PIC X(10).                                
009100     02  FILLER                 PIC X(30).                                
009200*                                                                         
009300* -------  CAMPOS DEL REGISTRO W (SITUACION + ESTRUCTURA)  ------         
009400 01  WKS-PSWRK.                                                           
009500* CODIGO DE MODO DE EJERCICIO.                                            
009600     02  PSW-COD-MODO           PIC X(10).                                
009700* CODIGO DE SECTOR DE ACTIVIDAD.                                          
009800     02  PSW-COD-SECTOR         PIC X(10).                                
009900* CODIGO DE SECCION DEL CUADRO DE FARMACEUTICOS.                          
010000     02  PSW-COD-SECCION-TABLA  PIC X(10).                                
010100* CODIGO DE ROL EN LA SITUACION.                                          
010200     02  PSW-COD-ROL            PIC X(10).                                
010300* CODIGO DE GENERO DE ACTIVIDAD (VA DE ULTIMO EN LA FILA, COL 51)         
010400     02  PSW-COD-GENERO-ACTIV   PIC X(10).                                
010500* AUTORIDAD QUE REGISTRO LA SITUACION.                                    
010600     02  PSW-AUTORIDAD-REGISTRO PIC X(20).                                
010700* INDICADOR "S"/"N": SI LA SITUACION TRAE UNA ESTRUCTURA (GRUPO           
010800* OPCIONAL). CUANDO ES "N" LOS CAMPOS DE ESTRUCTURA QUE SIGUEN            
010900* VIENEN EN BLANCO Y NO SE EMITEN EN LA COLUMNA 25-48.                    
011000     02  PSW-ESTRUCTURA-PRESENTE PIC X(01).                               
011100        88  PSW-HAY-ESTRUCTURA     VALUE "S".                             
011200* NUMERO SIRET DEL SITIO DE LA ESTRUCTURA.                                
011300     02  PSW-SITIO-SIRET        PIC X(14).                                
011400* NUMERO SIREN DEL SITIO DE LA ESTRUCTURA.                                
011500     02  PSW-SITIO-SIREN        PIC X(09).                                
011600* NUMERO FINESS DEL SITIO DE LA ESTRUCTURA.                               
011700     02  PSW-SITIO-FINESS       PIC X(09).                                
011800* NUMERO FINESS DEL ESTABLECIMIENTO JURIDICO.                             
011900     02  PSW-ESTABLEC-FINESS    PIC X(09).                                
012000* IDENTIFICADOR TECNICO DE LA ESTRUCTURA.                                 
012100     02  PSW-ESTRUCTURA-ID-TEC  PIC X(20).                                
012200* RAZON SOCIAL DEL SITIO.                                                 
012300     02  PSW-RAZON-SOCIAL       PIC X(60).                                
012400* ENSENA COMERCIAL DEL SITIO.                                             
012500     02  PSW-ENSENA-COMERCIAL   PIC X(60).                                
012600* COMPLEMENTO DE DESTINATARIO DEL DOMICILIO.                              
012700     02  PSW-COMPL-DESTINATARIO PIC X(40).                                
012800* COMPLEMENTO DE PUNTO GEOGRAFICO DEL DOMICILIO.                          
012900     02  PSW-COMPL-GEOGRAFICO   PIC X(40).                                
013000* NUMERO DE VIA DEL DOMICILIO.                                            
013100     02  PSW-NUMERO-VIA         PIC X(06).                                
013200* INDICE DE REPETICION DEL NUMERO DE VIA (BIS, TER...).                   
013300     02  PSW-INDICE-REPETICION  PIC X(03).                                
013400* CODIGO DE TIPO DE VIA.                                                  
013500     02  PSW-COD-TIPO-VIA       PIC X(06).                                
013600* NOMBRE DE LA VIA.                                                       
013700     02  PSW-NOMBRE-VIA         PIC X(40).                                
013800* MENCION DE DISTRIBUCION DEL DOMICILIO.                                  
013900     02  PSW-MENCION-DISTRIB    PIC X(40).                                
014000* OFICINA CEDEX DEL DOMICILIO.                                            
014100     02  PSW-OFICINA-CEDEX      PIC X(30).                                
014200* CODIGO POSTAL DEL DOMICILIO.                                            
014300     02  PSW-COD-POSTAL         PIC X(10).                                
014400* CODIGO DE COMUNA DEL DOMICILIO.                                         
014500     02  PSW-COD-COMUNA         PIC X(10).                                
014600* CODIGO DE PAIS DEL DOMICILIO.                                           
014700     02  PSW-COD-PAIS           PIC X(10).                                
014800* TELEFONO DE LA ESTRUCTURA.                                              
014900     02  PSW-TELEFONO           PIC X(20).                                
015000* SEGUNDO TELEFONO DE LA ESTRUCTURA.                                      
015100     02  PSW-TELEFONO2          PIC X(20).                                
015200* FAX DE LA ESTRUCTURA.                                                   
015300     02  PSW-FAX                PIC X(20).                                
015400* CORREO ELECTRONICO DE LA ESTRUCTURA.                                    
015500     02  PSW-EMAIL              PIC X(50).                                
015600* CODIGO DE DEPARTAMENTO DEL DOMICILIO.                                   
015700     02  PSW-COD-DEPARTAMENTO   PIC X(10).                                
015800* IDENTIFICADOR ANTIGUO DE LA ESTRUCTURA (HISTORICO).                     
015900     02  PSW-ESTRUCTURA-ID-ANT  PIC X(20).                                
016000     02  FILLER                 PIC X(30).                                
