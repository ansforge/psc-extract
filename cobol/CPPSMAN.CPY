000100*****************************************************************         
000200* CPPSMAN  -  MANIFIESTO DE CORRIDAS DEL EXTRACTO. SUSTITUYE EL           
000300*             LISTADO DE DIRECTORIO DEL DIRECTORIO DE ARCHIVOS            
000400*             PUBLICADOS, YA QUE BATCH NO TIENE UN VERBO PARA             
000500*             RECORRER DIRECTORIOS. CADA CORRIDA QUE TERMINA BIEN         
000600*             AGREGA UN REGISTRO; LA DEPURACION (RETENCION) Y LA          
000700*             BUSQUEDA DEL ULTIMO EXTRACTO RECORREN ESTE ARCHIVO.         
000800*****************************************************************         
000900 01  REG-PSMAN.                                                           
001000     02  MAN-TIMESTAMP          PIC 9(12).                                
001100     02  MAN-PREFIJO            PIC X(30).                                
001200     02  MAN-NOMBRE-DETALLE     PIC X(50).                                
001300     02  MAN-NOMBRE-DIGEST      PIC X(50).                                
001400     02  MAN-FLAG-DEMO          PIC X(01).                                
001500        88  MAN-ES-DEMO             VALUE "S".                            
001600     02  MAN-FECHA-PRODUCCION   PIC 9(08).                                
001700     02  FILLER                 PIC X(19).                                
